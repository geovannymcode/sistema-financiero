000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BANK01.                                                   
000120 AUTHOR.        R HERRANZ.                                                
000130 INSTALLATION.  UNIZARBANK - DIVISION DE INFORMATICA.                     
000140 DATE-WRITTEN.  02/14/87.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*****************************************************************         
000180* BANK01 - DAILY LEDGER RUN - MAIN DRIVER                       *         
000190*****************************************************************         
000200* DRIVES THE DAILY CUSTOMER/ACCOUNT/TRANSACTION MAINTENANCE RUN.          
000210* OPENS THE RUN-REPORT AND WRITES THE HEADER, CALLS EACH                  
000220* MAINTENANCE PROGRAM IN TURN, THEN APPENDS THE CONSOLIDATED              
000230* SUMMARY SECTION.  EACH CALLED PROGRAM OPENS RUN-REPORT EXTEND           
000240* FOR ITSELF TO APPEND ITS OWN DETAIL/SUBTOTAL SECTION - THIS             
000250* PROGRAM DOES NOT SEE THOSE RECORDS.                                     
000260*                                                                         
000270* CHANGE HISTORY                                                          
000280*   RH  02/14/87  ORIGINAL DRIVER - CALLED BANK02 ONLY.                   
000290*   RH  06/03/87  ADDED CALL TO BANK03 (ACCOUNT MAINTENANCE               
000300*                 WENT LIVE THIS CYCLE) PER CR-87-041.                    
000310*   DO  11/20/89  ADDED CALL TO BANK04 (TRANSACTION POSTING).             
000320*   DO  02/17/90  PASS RUN DATE TO ALL THREE SUBPROGRAMS SO               
000330*                 TIMESTAMPS STAMPED ACROSS FILES AGREE WITH              
000340*                 THE OPERATOR'S SUBMITTED RUN DATE, NOT THE              
000350*                 WALL CLOCK, WHEN RERUNNING A PRIOR DAY                  
000360*                 (CR-90-018).                                            
000370*   SM  01/09/95  ADDED UPSI-0 ABBREVIATED-SUMMARY SWITCH FOR             
000380*                 THE MONTH-END SHORT REPORT REQUEST FROM OPS.            
000390*   TW  08/22/98  Y2K REMEDIATION - RUN DATE CARRIED AS FULL              
000400*                 CCYYMMDD THROUGHOUT.  NO 2-DIGIT YEAR FIELDS            
000410*                 FOUND IN THIS PROGRAM.  Y2K-98-119.                     
000420*   DO  04/02/03  ADDED GRAND-TOTAL LINE TO SUMMARY SECTION AND           
000430*                 THE CURRENT-DATE-TIME REDEFINES USED TO                 
000440*                 SPLIT THE RUN DATE FOR THE HEADER (CR-03-007).          
000450*   SM  09/18/06  GRAND-TOTAL LINE ADDED 04/02/03 CARRIED A LABEL         
000460*                 BUT NO AMOUNT FIELD - AUDIT CAUGHT THE SUMMARY          
000470*                 PRINTING "GRAND TOTAL AMOUNT POSTED" WITH               
000480*                 NOTHING AFTER IT.  ADDED SUM-AMT TO THE                 
000490*                 SUMMARY LINE REDEFINITION AND MOVE OF                   
000500*                 TXN-GRAND-TOT INTO IT (CR-06-054).                      
000510*****************************************************************         

000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM                                                   
000560     UPSI-0 ON  STATUS IS ABBREVIATED-SUMMARY                             
000570            OFF STATUS IS FULL-SUMMARY.                                   

000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT RUN-REPORT-FILE ASSIGN TO "RUNRPT"                            
000610         ORGANIZATION IS SEQUENTIAL                                       
000620         FILE STATUS IS FS-REPORT.                                        

000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  RUN-REPORT-FILE                                                      
000660     LABEL RECORD STANDARD.                                               
000670 01  RUN-REPORT-RECORD           PIC X(133).                              

000680 WORKING-STORAGE SECTION.                                                 
000690 77  FS-REPORT                   PIC X(02).                               

000700*--------------------------------------------------------------*          
000710*    RUN DATE/TIME - LOADED FROM FUNCTION CURRENT-DATE AND      *         
000720*    HANDED DOWN TO EACH SUBPROGRAM SO ALL TIMESTAMPS AGREE.    *         
000730*--------------------------------------------------------------*          
000740 01  CURRENT-DATE-TIME.                                                   
000750     05  CDT-DATE             PIC 9(08).                                  
000760     05  CDT-TIME             PIC 9(09).                                  
000770     05  CDT-DIFF             PIC X(05).                                  
000780     05  FILLER                  PIC X(02).                               
000790 01  CURRENT-DATE-TIME-R REDEFINES CURRENT-DATE-TIME.                     
000800     05  CDT-CCYY             PIC 9(04).                                  
000810     05  CDT-MM               PIC 9(02).                                  
000820     05  CDT-DD               PIC 9(02).                                  
000830     05  FILLER                  PIC X(16).                               

000840*--------------------------------------------------------------*          
000850*    COUNTS RETURNED FROM BANK02 (CUSTOMER MAINTENANCE).       *          
000860*--------------------------------------------------------------*          
000870 01  CUST-COUNTS.                                                         
000880     05  CUST-CREATED-OK      PIC 9(07) COMP.                             
000890     05  CUST-CREATED-RJ      PIC 9(07) COMP.                             
000900     05  CUST-UPDATED-OK      PIC 9(07) COMP.                             
000910     05  CUST-UPDATED-RJ      PIC 9(07) COMP.                             
000920     05  CUST-DELETED-OK      PIC 9(07) COMP.                             
000930     05  CUST-DELETED-RJ      PIC 9(07) COMP.                             
000940     05  FILLER                  PIC X(04).                               
000950 01  CUST-COUNTS-R REDEFINES CUST-COUNTS.                                 
000960     05  CUST-COUNT-TBL OCCURS 6 TIMES                                    
000970                                 PIC 9(07) COMP.                          
000980     05  FILLER                  PIC X(04).                               

000990*--------------------------------------------------------------*          
001000*    COUNTS RETURNED FROM BANK03 (ACCOUNT MAINTENANCE).        *          
001010*--------------------------------------------------------------*          
001020 01  ACCT-COUNTS.                                                         
001030     05  ACCT-OPENED-OK       PIC 9(07) COMP.                             
001040     05  ACCT-OPENED-RJ       PIC 9(07) COMP.                             
001050     05  ACCT-CHANGED-OK      PIC 9(07) COMP.                             
001060     05  ACCT-CHANGED-RJ      PIC 9(07) COMP.                             
001070     05  ACCT-CANCEL-OK       PIC 9(07) COMP.                             
001080     05  ACCT-CANCEL-RJ       PIC 9(07) COMP.                             
001090     05  FILLER                  PIC X(04).                               
001100 01  ACCT-COUNTS-R REDEFINES ACCT-COUNTS.                                 
001110     05  ACCT-COUNT-TBL OCCURS 6 TIMES                                    
001120                                 PIC 9(07) COMP.                          
001130     05  FILLER                  PIC X(04).                               

001140*--------------------------------------------------------------*          
001150*    COUNTS RETURNED FROM BANK04 (TRANSACTION POSTING).        *          
001160*--------------------------------------------------------------*          
001170 01  TXN-COUNTS.                                                          
001180     05  TXN-POSTED-OK        PIC 9(07) COMP.                             
001190     05  TXN-POSTED-RJ        PIC 9(07) COMP.                             
001200     05  TXN-DEP-CNT          PIC 9(07) COMP.                             
001210     05  TXN-DEP-TOT          PIC S9(11)V99.                              
001220     05  TXN-WD-CNT           PIC 9(07) COMP.                             
001230     05  TXN-WD-TOT           PIC S9(11)V99.                              
001240     05  TXN-TR-CNT           PIC 9(07) COMP.                             
001250     05  TXN-TR-TOT           PIC S9(11)V99.                              
001260     05  TXN-GRAND-TOT        PIC S9(11)V99.                              
001270     05  FILLER                  PIC X(04).                               

001280 01  REPORT-LINE              PIC X(133).                                 
001290 01  REPORT-LINE-HDR REDEFINES REPORT-LINE.                               
001300     05  HDR-LABEL            PIC X(30).                                  
001310     05  HDR-DATE             PIC X(10).                                  
001320     05  HDR-PROGRAM          PIC X(20).                                  
001330     05  FILLER                  PIC X(73).                               
001340 01  REPORT-LINE-SUM REDEFINES REPORT-LINE.                               
001350     05  SUM-LABEL            PIC X(45).                                  
001360     05  SUM-OK               PIC ZZZ,ZZ9.                                
001370     05  FILLER                  PIC X(03).                               
001380     05  SUM-RJ               PIC ZZZ,ZZ9.                                
001390     05  FILLER                  PIC X(02).                               
001400     05  SUM-AMT              PIC Z,ZZZ,ZZZ,ZZ9.99-.                      
001410     05  FILLER                  PIC X(52).                               

001420 PROCEDURE DIVISION.                                                      
001430 0100-MAIN-CONTROL.                                                       
001440     PERFORM 0200-INITIALIZE THRU 0200-EXIT.                              
001450     PERFORM 0300-WRITE-HEADER THRU 0300-EXIT.                            
001460     PERFORM 0400-RUN-CUSTOMER-MAINT THRU 0400-EXIT.                      
001470     PERFORM 0500-RUN-ACCOUNT-MAINT THRU 0500-EXIT.                       
001480     PERFORM 0600-RUN-TRANSACTION-POST THRU 0600-EXIT.                    
001490     PERFORM 0700-WRITE-SUMMARY THRU 0700-EXIT.                           
001500     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
001510     STOP RUN.                                                            

001520 0200-INITIALIZE.                                                         
001530     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-TIME.                     
001540     MOVE 0 TO CUST-CREATED-OK CUST-CREATED-RJ.                           
001550     MOVE 0 TO CUST-UPDATED-OK CUST-UPDATED-RJ.                           
001560     MOVE 0 TO CUST-DELETED-OK CUST-DELETED-RJ.                           
001570     MOVE 0 TO ACCT-OPENED-OK  ACCT-OPENED-RJ.                            
001580     MOVE 0 TO ACCT-CHANGED-OK ACCT-CHANGED-RJ.                           
001590     MOVE 0 TO ACCT-CANCEL-OK  ACCT-CANCEL-RJ.                            
001600     MOVE 0 TO TXN-POSTED-OK   TXN-POSTED-RJ.                             
001610     MOVE 0 TO TXN-DEP-CNT TXN-DEP-TOT.                                   
001620     MOVE 0 TO TXN-WD-CNT  TXN-WD-TOT.                                    
001630     MOVE 0 TO TXN-TR-CNT  TXN-TR-TOT.                                    
001640     MOVE 0 TO TXN-GRAND-TOT.                                             
001650     OPEN OUTPUT RUN-REPORT-FILE.                                         
001660     IF FS-REPORT NOT = "00"                                              
001670         DISPLAY "BANK01 - CANNOT OPEN RUN-REPORT - " FS-REPORT           
001680         STOP RUN.                                                        
001690 0200-EXIT.                                                               
001700     EXIT.                                                                

001710 0300-WRITE-HEADER.                                                       
001720     MOVE SPACES TO REPORT-LINE.                                          
001730     MOVE "UNIZARBANK - DAILY LEDGER RUN"                                 
001740                                 TO HDR-LABEL.                            
001750     STRING CDT-MM   "/" CDT-DD "/" CDT-CCYY                              
001760         DELIMITED BY SIZE INTO HDR-DATE.                                 
001770     MOVE "PGM BANK01"          TO HDR-PROGRAM.                           
001780     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
001790     MOVE SPACES TO REPORT-LINE.                                          
001800     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
001810     CLOSE RUN-REPORT-FILE.                                               
001820 0300-EXIT.                                                               
001830     EXIT.                                                                

001840 0400-RUN-CUSTOMER-MAINT.                                                 
001850     CALL "BANK02" USING CDT-DATE                                         
001860                          CUST-CREATED-OK CUST-CREATED-RJ                 
001870                          CUST-UPDATED-OK CUST-UPDATED-RJ                 
001880                          CUST-DELETED-OK CUST-DELETED-RJ.                
001890 0400-EXIT.                                                               
001900     EXIT.                                                                

001910 0500-RUN-ACCOUNT-MAINT.                                                  
001920     CALL "BANK03" USING CDT-DATE                                         
001930                          ACCT-OPENED-OK  ACCT-OPENED-RJ                  
001940                          ACCT-CHANGED-OK ACCT-CHANGED-RJ                 
001950                          ACCT-CANCEL-OK  ACCT-CANCEL-RJ.                 
001960 0500-EXIT.                                                               
001970     EXIT.                                                                

001980 0600-RUN-TRANSACTION-POST.                                               
001990     CALL "BANK04" USING CDT-DATE                                         
002000                          TXN-POSTED-OK   TXN-POSTED-RJ                   
002010                          TXN-DEP-CNT      TXN-DEP-TOT                    
002020                          TXN-WD-CNT       TXN-WD-TOT                     
002030                          TXN-TR-CNT       TXN-TR-TOT                     
002040                          TXN-GRAND-TOT.                                  
002050 0600-EXIT.                                                               
002060     EXIT.                                                                

002070 0700-WRITE-SUMMARY.                                                      
002080     OPEN EXTEND RUN-REPORT-FILE.                                         
002090     IF FS-REPORT NOT = "00"                                              
002100         DISPLAY "BANK01 - CANNOT EXTEND RUN-REPORT - "                   
002110                 FS-REPORT                                                
002120         STOP RUN.                                                        
002130     MOVE SPACES TO REPORT-LINE.                                          
002140     MOVE "SUMMARY SECTION" TO SUM-LABEL.                                 
002150     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002160     MOVE SPACES TO REPORT-LINE.                                          
002170     MOVE "  ACCEPTED" TO SUM-LABEL.                                      
002180     MOVE "REJECTED" TO HDR-PROGRAM.                                      
002190     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002200     PERFORM 0710-WRITE-CUST-SUMMARY THRU 0710-EXIT.                      
002210     IF FULL-SUMMARY                                                      
002220         PERFORM 0720-WRITE-ACCT-SUMMARY THRU 0720-EXIT                   
002230         PERFORM 0730-WRITE-TXN-SUMMARY THRU 0730-EXIT.                   
002240     CLOSE RUN-REPORT-FILE.                                               
002250 0700-EXIT.                                                               
002260     EXIT.                                                                

002270 0710-WRITE-CUST-SUMMARY.                                                 
002280     MOVE SPACES TO REPORT-LINE.                                          
002290     MOVE "CUSTOMERS CREATED" TO SUM-LABEL.                               
002300     MOVE CUST-CREATED-OK TO SUM-OK.                                      
002310     MOVE CUST-CREATED-RJ TO SUM-RJ.                                      
002320     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002330     MOVE SPACES TO REPORT-LINE.                                          
002340     MOVE "CUSTOMERS UPDATED" TO SUM-LABEL.                               
002350     MOVE CUST-UPDATED-OK TO SUM-OK.                                      
002360     MOVE CUST-UPDATED-RJ TO SUM-RJ.                                      
002370     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002380     MOVE SPACES TO REPORT-LINE.                                          
002390     MOVE "CUSTOMERS DELETED" TO SUM-LABEL.                               
002400     MOVE CUST-DELETED-OK TO SUM-OK.                                      
002410     MOVE CUST-DELETED-RJ TO SUM-RJ.                                      
002420     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002430 0710-EXIT.                                                               
002440     EXIT.                                                                

002450 0720-WRITE-ACCT-SUMMARY.                                                 
002460     MOVE SPACES TO REPORT-LINE.                                          
002470     MOVE "ACCOUNTS OPENED" TO SUM-LABEL.                                 
002480     MOVE ACCT-OPENED-OK TO SUM-OK.                                       
002490     MOVE ACCT-OPENED-RJ TO SUM-RJ.                                       
002500     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002510     MOVE SPACES TO REPORT-LINE.                                          
002520     MOVE "ACCOUNTS STATUS CHANGED" TO SUM-LABEL.                         
002530     MOVE ACCT-CHANGED-OK TO SUM-OK.                                      
002540     MOVE ACCT-CHANGED-RJ TO SUM-RJ.                                      
002550     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002560     MOVE SPACES TO REPORT-LINE.                                          
002570     MOVE "ACCOUNTS CANCELLED" TO SUM-LABEL.                              
002580     MOVE ACCT-CANCEL-OK TO SUM-OK.                                       
002590     MOVE ACCT-CANCEL-RJ TO SUM-RJ.                                       
002600     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002610 0720-EXIT.                                                               
002620     EXIT.                                                                

002630 0730-WRITE-TXN-SUMMARY.                                                  
002640     MOVE SPACES TO REPORT-LINE.                                          
002650     MOVE "TRANSACTIONS POSTED" TO SUM-LABEL.                             
002660     MOVE TXN-POSTED-OK TO SUM-OK.                                        
002670     MOVE TXN-POSTED-RJ TO SUM-RJ.                                        
002680     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002690     MOVE SPACES TO REPORT-LINE.                                          
002700     MOVE "GRAND TOTAL AMOUNT POSTED" TO SUM-LABEL.                       
002710     MOVE TXN-GRAND-TOT TO SUM-AMT.                                       
002720     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002730 0730-EXIT.                                                               
002740     EXIT.                                                                

002750 0900-TERMINATE.                                                          
002760     DISPLAY "BANK01 - DAILY LEDGER RUN COMPLETE".                        
002770 0900-EXIT.                                                               
002780     EXIT.                                                                

