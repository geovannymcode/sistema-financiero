000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BANK05.                                                   
000120 AUTHOR.        DO NOVAIS.                                                
000130 INSTALLATION.  UNIZARBANK - DIVISION DE INFORMATICA.                     
000140 DATE-WRITTEN.  02/17/90.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*****************************************************************         
000180* BANK05 - TRANSACTION LOG QUERY UTILITY                        *         
000190*****************************************************************         
000200* STANDALONE UTILITY, NOT PART OF THE BANK01 POSTING CHAIN AND            
000210* NOT CALLED BY ANY OTHER PROGRAM IN THIS LOAD LIBRARY.  RUN ON           
000220* DEMAND BY OPERATIONS TO ANSWER A LOOKUP AGAINST THE                     
000230* TRANSACTION LOG BY ACCOUNT NUMBER OR BY TRANSACTION ID.  THE            
000240* LOG IS OPENED INPUT AND SCANNED SEQUENTIALLY - NO ENTRY IS              
000250* EVER CHANGED BY THIS PROGRAM.                                           
000260*                                                                         
000270* CHANGE HISTORY                                                          
000280*   DO  02/17/90  ORIGINAL - LOOKUP BY ACCOUNT NUMBER ONLY,               
000290*                 WRITTEN TO ANSWER STATEMENT-REQUEST TICKETS             
000300*                 WITHOUT AN OPERATOR HAVING TO GREP THE RAW              
000310*                 LOG (CR-90-018).                                        
000320*   SM  01/09/95  ADDED LOOKUP BY TRANSACTION ID.                         
000330*   TW  09/14/98  Y2K REMEDIATION - TXN-DATE ON THE LOG ALREADY           
000340*                 CARRIES A FULL CENTURY, NO CHANGE REQUIRED.             
000350*                 Y2K-98-119.                                             
000360*   DO  04/02/03  REWORKED THE QUERY REQUEST AS A ONE-LINE INPUT          
000370*                 FILE (QRY-REQUEST) SO THE LOOKUP CAN BE                 
000380*                 SUBMITTED AS A BATCH JOB INSTEAD OF THROUGH             
000390*                 THE OLD ACCEPT-FROM-CONSOLE PROMPT (CR-03-007).         
000400*****************************************************************         

000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM                                                   
000450     UPSI-0 ON  STATUS IS TRACE-REJECTS                                   
000460            OFF STATUS IS NO-TRACE.                                       

000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT QRY-REQUEST-FILE ASSIGN TO "TXNQRYIN"                         
000500         ORGANIZATION IS SEQUENTIAL                                       
000510         FILE STATUS IS FS-QRYREQ.                                        

000520     SELECT OPTIONAL TXN-LOG-FILE ASSIGN TO "TXNLOG"                      
000530         ORGANIZATION IS SEQUENTIAL                                       
000540         FILE STATUS IS FS-TXNLOG.                                        

000550     SELECT QRY-REPORT-FILE ASSIGN TO "TXNQRYOT"                          
000560         ORGANIZATION IS SEQUENTIAL                                       
000570         FILE STATUS IS FS-QRYRPT.                                        

000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600 FD  QRY-REQUEST-FILE                                                     
000610     LABEL RECORD STANDARD.                                               
000620 01  QRY-REQUEST-IN.                                                      
000630     05  QRY-REQ-ACTION           PIC X(10).                              
000640         88  QRY-REQ-BY-ACCOUNT       VALUE "BY-ACCOUNT".                 
000650         88  QRY-REQ-BY-TXN-ID        VALUE "BY-TXN-ID ".                 
000660     05  QRY-REQ-ACCT-NUMBER      PIC X(10).                              
000670     05  QRY-REQ-TXN-ID           PIC 9(09).                              
000680     05  FILLER                   PIC X(11).                              

000690 FD  TXN-LOG-FILE                                                         
000700     LABEL RECORD STANDARD.                                               
000710 01  TXN-LOG-IN.                                                          
000720     COPY TXNREC.                                                         

000730 FD  QRY-REPORT-FILE                                                      
000740     LABEL RECORD STANDARD.                                               
000750 01  QRY-REPORT-RECORD            PIC X(100).                             

000760 WORKING-STORAGE SECTION.                                                 
000770 77  FS-QRYREQ                    PIC X(02).                              
000780 77  FS-TXNLOG                    PIC X(02).                              
000790 77  FS-QRYRPT                    PIC X(02).                              
000800 77  EOF-QRYREQ                PIC X(01) VALUE "N".                       
000810     88  NO-MORE-QUERY-REQUESTS       VALUE "Y".                          
000820 77  MATCH-COUNT               PIC 9(07) COMP VALUE 0.                    

000830*--------------------------------------------------------------*          
000840*    QUERY REQUEST CURRENTLY BEING ANSWERED, HELD LOCALLY SO    *         
000850*    IT SURVIVES THE TXN-LOG READ LOOP OVERWRITING THE FD       *         
000860*    RECORD AREA.                                               *         
000870*--------------------------------------------------------------*          
000880 01  QUERY-HOLD.                                                          
000890     05  QRY-ACTION            PIC X(10).                                 
000900     05  QRY-ACCT-NUMBER       PIC X(10).                                 
000910     05  QRY-TXN-ID            PIC 9(09).                                 
000920 01  QUERY-HOLD-R REDEFINES QUERY-HOLD.                                   
000930     05  QRY-BYTES             PIC X(29).                                 

000940 01  RUN-DATE-AREA             PIC 9(08).                                 
000950 01  RUN-DATE-AREA-R REDEFINES RUN-DATE-AREA.                             
000960     05  RUN-DATE-CCYY         PIC 9(04).                                 
000970     05  RUN-DATE-MM           PIC 9(02).                                 
000980     05  RUN-DATE-DD           PIC 9(02).                                 

000990 01  REPORT-LINE               PIC X(100).                                
001000 01  REPORT-DETAIL REDEFINES REPORT-LINE.                                 
001010     05  DTL-TXN-ID            PIC Z(8)9.                                 
001020     05  FILLER                   PIC X(02).                              
001030     05  DTL-TYPE              PIC X(10).                                 
001040     05  FILLER                   PIC X(02).                              
001050     05  DTL-SOURCE            PIC X(10).                                 
001060     05  FILLER                   PIC X(02).                              
001070     05  DTL-DEST              PIC X(10).                                 
001080     05  FILLER                   PIC X(02).                              
001090     05  DTL-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.                     
001100     05  FILLER                   PIC X(02).                              
001110     05  DTL-DATE              PIC 9(14).                                 
001120     05  FILLER                   PIC X(20).                              
001130 01  REPORT-HEADER REDEFINES REPORT-LINE.                                 
001140     05  HDR-LABEL             PIC X(30).                                 
001150     05  HDR-RUN-DATE          PIC 9(08).                                 
001160     05  FILLER                   PIC X(62).                              

001170 LINKAGE SECTION.                                                         

001180 PROCEDURE DIVISION.                                                      
001190 0100-MAIN-CONTROL.                                                       
001200     PERFORM 0200-INITIALIZE THRU 0200-EXIT.                              
001210     PERFORM 3000-PROCESS-QUERY-REQUESTS THRU 3000-EXIT                   
001220         UNTIL NO-MORE-QUERY-REQUESTS.                                    
001230     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
001240     STOP RUN.                                                            

001250 0200-INITIALIZE.                                                         
001260     MOVE FUNCTION CURRENT-DATE (1:8) TO RUN-DATE-AREA.                   
001270     OPEN INPUT QRY-REQUEST-FILE.                                         
001280     IF FS-QRYREQ NOT = "00"                                              
001290         DISPLAY "BANK05 - CANNOT OPEN QUERY-REQUEST - "                  
001300                 FS-QRYREQ                                                
001310         STOP RUN.                                                        
001320     OPEN OUTPUT QRY-REPORT-FILE.                                         
001330     IF FS-QRYRPT NOT = "00"                                              
001340         DISPLAY "BANK05 - CANNOT OPEN QUERY-REPORT - "                   
001350                 FS-QRYRPT                                                
001360         STOP RUN.                                                        
001370     MOVE SPACES TO REPORT-LINE.                                          
001380     MOVE "TRANSACTION LOG QUERY RESULTS" TO HDR-LABEL.                   
001390     MOVE RUN-DATE-AREA TO HDR-RUN-DATE.                                  
001400     WRITE QRY-REPORT-RECORD FROM REPORT-LINE.                            
001410 0200-EXIT.                                                               
001420     EXIT.                                                                

001430 3000-PROCESS-QUERY-REQUESTS.                                             
001440     READ QRY-REQUEST-FILE                                                
001450         AT END MOVE "Y" TO EOF-QRYREQ.                                   
001460     IF NOT NO-MORE-QUERY-REQUESTS                                        
001470         MOVE QRY-REQ-ACTION      TO QRY-ACTION                           
001480         MOVE QRY-REQ-ACCT-NUMBER TO QRY-ACCT-NUMBER                      
001490         MOVE QRY-REQ-TXN-ID      TO QRY-TXN-ID                           
001500         MOVE 0 TO MATCH-COUNT                                            
001510         EVALUATE TRUE                                                    
001520             WHEN QRY-REQ-BY-ACCOUNT                                      
001530                 PERFORM 4000-FIND-BY-ACCOUNT THRU 4000-EXIT              
001540             WHEN QRY-REQ-BY-TXN-ID                                       
001550                 PERFORM 5000-FIND-BY-TXN-ID THRU 5000-EXIT               
001560             WHEN OTHER                                                   
001570                 PERFORM 6900-WRITE-BAD-REQUEST THRU 6900-EXIT            
001580         END-EVALUATE                                                     
001590         IF MATCH-COUNT = 0 AND                                           
001600                 (QRY-REQ-BY-ACCOUNT OR QRY-REQ-BY-TXN-ID)                
001610             PERFORM 6800-WRITE-NO-MATCH THRU 6800-EXIT.                  
001620 3000-EXIT.                                                               
001630     EXIT.                                                                

001640 4000-FIND-BY-ACCOUNT.                                                    
001650*    SCANS THE LOG FOR EVERY ENTRY WHERE THE ACCOUNT IS ON                
001660*    EITHER SIDE OF THE POSTING (SOURCE OR DESTINATION).                  
001670     OPEN INPUT TXN-LOG-FILE.                                             
001680     IF FS-TXNLOG NOT = "00" AND FS-TXNLOG NOT = "35"                     
001690         DISPLAY "BANK05 - CANNOT OPEN TRANSACTION LOG - "                
001700                 FS-TXNLOG                                                
001710         STOP RUN.                                                        
001720     IF FS-TXNLOG = "35"                                                  
001730         GO TO 4000-EXIT.                                                 
001740 4010-SCAN-LOOP.                                                          
001750     READ TXN-LOG-FILE AT END GO TO 4020-SCAN-DONE.                       
001760     IF TXN-SOURCE-ACCT-NUMBER = QRY-ACCT-NUMBER OR                       
001770             TXN-DEST-ACCT-NUMBER = QRY-ACCT-NUMBER                       
001780         ADD 1 TO MATCH-COUNT                                             
001790         PERFORM 6500-WRITE-TXN-DETAIL-LINE THRU 6500-EXIT.               
001800     GO TO 4010-SCAN-LOOP.                                                
001810 4020-SCAN-DONE.                                                          
001820     CLOSE TXN-LOG-FILE.                                                  
001830 4000-EXIT.                                                               
001840     EXIT.                                                                

001850 5000-FIND-BY-TXN-ID.                                                     
001860*    LOOKS UP ONE LOG ENTRY BY ITS TRANSACTION ID.  AT MOST               
001870*    ONE MATCH - LOG IS NOT KEYED SO THE SCAN CANNOT STOP                 
001880*    EARLY WITHOUT AN INDEX.                                              
001890     OPEN INPUT TXN-LOG-FILE.                                             
001900     IF FS-TXNLOG NOT = "00" AND FS-TXNLOG NOT = "35"                     
001910         DISPLAY "BANK05 - CANNOT OPEN TRANSACTION LOG - "                
001920                 FS-TXNLOG                                                
001930         STOP RUN.                                                        
001940     IF FS-TXNLOG = "35"                                                  
001950         GO TO 5000-EXIT.                                                 
001960 5010-SCAN-LOOP.                                                          
001970     READ TXN-LOG-FILE AT END GO TO 5020-SCAN-DONE.                       
001980     IF TXN-ID = QRY-TXN-ID                                               
001990         ADD 1 TO MATCH-COUNT                                             
002000         PERFORM 6500-WRITE-TXN-DETAIL-LINE THRU 6500-EXIT                
002010         GO TO 5020-SCAN-DONE.                                            
002020     GO TO 5010-SCAN-LOOP.                                                
002030 5020-SCAN-DONE.                                                          
002040     CLOSE TXN-LOG-FILE.                                                  
002050 5000-EXIT.                                                               
002060     EXIT.                                                                

002070 6500-WRITE-TXN-DETAIL-LINE.                                              
002080     MOVE SPACES TO REPORT-LINE.                                          
002090     MOVE TXN-ID TO DTL-TXN-ID.                                           
002100     MOVE TXN-TYPE TO DTL-TYPE.                                           
002110     MOVE TXN-SOURCE-ACCT-NUMBER TO DTL-SOURCE.                           
002120     MOVE TXN-DEST-ACCT-NUMBER TO DTL-DEST.                               
002130     MOVE TXN-AMOUNT TO DTL-AMOUNT.                                       
002140     MOVE TXN-DATE TO DTL-DATE.                                           
002150     WRITE QRY-REPORT-RECORD FROM REPORT-LINE.                            
002160 6500-EXIT.                                                               
002170     EXIT.                                                                

002180 6800-WRITE-NO-MATCH.                                                     
002190     MOVE SPACES TO REPORT-LINE.                                          
002200     MOVE "NO MATCHING ENTRY FOUND" TO DTL-TYPE.                          
002210     WRITE QRY-REPORT-RECORD FROM REPORT-LINE.                            
002220 6800-EXIT.                                                               
002230     EXIT.                                                                

002240 6900-WRITE-BAD-REQUEST.                                                  
002250     MOVE SPACES TO REPORT-LINE.                                          
002260     MOVE "INVALID QUERY ACTION" TO DTL-TYPE.                             
002270     WRITE QRY-REPORT-RECORD FROM REPORT-LINE.                            
002280 6900-EXIT.                                                               
002290     EXIT.                                                                

002300 9000-TERMINATE.                                                          
002310     CLOSE QRY-REQUEST-FILE.                                              
002320     CLOSE QRY-REPORT-FILE.                                               
002330     DISPLAY "BANK05 - QUERY RUN COMPLETE".                               
002340 9000-EXIT.                                                               
002350     EXIT.                                                                

