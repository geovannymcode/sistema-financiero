000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BANK02.                                                   
000120 AUTHOR.        R HERRANZ.                                                
000130 INSTALLATION.  UNIZARBANK - DIVISION DE INFORMATICA.                     
000140 DATE-WRITTEN.  02/14/87.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*****************************************************************         
000180* BANK02 - CUSTOMER MAINTENANCE RUN                             *         
000190*****************************************************************         
000200* READS THE CUSTOMER-REQUEST-FILE AND APPLIES EACH CREATE,                
000210* UPDATE OR DELETE REQUEST AGAINST THE CUSTOMER MASTER.  THE              
000220* MASTER IS SEQUENTIAL - THIS SITE'S RUNTIME HAS NO ISAM/                 
000230* ALTERNATE-INDEX SUPPORT - SO THE WHOLE FILE IS LOADED INTO              
000240* THE CUSTOMER-TABLE AT THE START OF THE RUN, MAINTAINED IN               
000250* MEMORY, AND THE ENTIRE TABLE IS REWRITTEN OUT AT THE END.               
000260* ACCOUNT-MASTER IS ALSO SCANNED READ-ONLY TO ENFORCE THE                 
000270* HAS-ACCOUNTS DELETE GUARD.                                              
000280*                                                                         
000290* CHANGE HISTORY                                                          
000300*   RH  02/14/87  ORIGINAL - CREATE AND UPDATE ONLY.                      
000310*   RH  06/03/87  ADDED DELETE ACTION AND THE HAS-ACCOUNTS                
000320*                 GUARD AGAINST THE NEW ACCOUNT MASTER                    
000330*                 (CR-87-041).                                            
000340*   DO  11/20/89  WIDENED CUST-EMAIL TO 50 CHARACTERS TO MATCH            
000350*                 CUSTREC CHANGE.  ADDED DUPLICATE-EMAIL CHECK            
000360*                 AGAINST THE IN-MEMORY TABLE ON CREATE.                  
000370*   SM  01/09/95  ADDED CUST-CREATED-AT/CUST-UPDATED-AT                   
000380*                 TIMESTAMP STAMPING.                                     
000390*   TW  08/22/98  Y2K REMEDIATION - AGE CALCULATION REWRITTEN             
000400*                 TO USE FULL 4-DIGIT CENTURY THROUGHOUT.  THE            
000410*                 OLD ROUTINE ASSUMED A 19XX BIRTH YEAR AND               
000420*                 WOULD HAVE MISDATED ANY CUSTOMER BORN IN                
000430*                 2000 OR LATER.  Y2K-98-119.                             
000440*   DO  04/02/03  ADDED THE WHOLE-YEAR AGE ROUTINE (4300) USING           
000450*                 CUST-BIRTH-DATE-R/BIRTHDAY-NOT-YET-OCCURRED             
000460*                 LOGIC REQUESTED BY COMPLIANCE (CR-03-007).              
000470*****************************************************************         

000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS VALID-DIGITS IS "0123456789"                                   
000530     UPSI-0 ON  STATUS IS TRACE-REJECTS                                   
000540            OFF STATUS IS NO-TRACE.                                       

000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT CUST-REQUEST-FILE ASSIGN TO "CUSTREQI"                        
000580         ORGANIZATION IS SEQUENTIAL                                       
000590         FILE STATUS IS FS-CUSTREQ.                                       

000600     SELECT OPTIONAL CUST-MASTER-FILE ASSIGN TO "CUSTMAST"                
000610         ORGANIZATION IS SEQUENTIAL                                       
000620         FILE STATUS IS FS-CUSTMST.                                       

000630     SELECT OPTIONAL ACCT-MASTER-FILE ASSIGN TO "ACCTMAST"                
000640         ORGANIZATION IS SEQUENTIAL                                       
000650         FILE STATUS IS FS-ACCTMST.                                       

000660     SELECT RUN-REPORT-FILE ASSIGN TO "RUNRPT"                            
000670         ORGANIZATION IS SEQUENTIAL                                       
000680         FILE STATUS IS FS-REPORT.                                        

000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710 FD  CUST-REQUEST-FILE                                                    
000720     LABEL RECORD STANDARD.                                               
000730 01  CUST-REQUEST-IN.                                                     
000740     COPY CUSTREQ.                                                        

000750 FD  CUST-MASTER-FILE                                                     
000760     LABEL RECORD STANDARD.                                               
000770 01  CUST-MASTER-IO.                                                      
000780     COPY CUSTREC.                                                        

000790 FD  ACCT-MASTER-FILE                                                     
000800     LABEL RECORD STANDARD.                                               
000810 01  ACCT-MASTER-IN.                                                      
000820     COPY ACCTREC.                                                        

000830 FD  RUN-REPORT-FILE                                                      
000840     LABEL RECORD STANDARD.                                               
000850 01  RUN-REPORT-RECORD           PIC X(133).                              

000860 WORKING-STORAGE SECTION.                                                 
000870 77  FS-CUSTREQ                  PIC X(02).                               
000880 77  FS-CUSTMST                  PIC X(02).                               
000890 77  FS-ACCTMST                  PIC X(02).                               
000900 77  FS-REPORT                   PIC X(02).                               
000910 77  EOF-CUSTREQ              PIC X(01) VALUE "N".                        
000920     88  NO-MORE-CUST-REQUESTS       VALUE "Y".                           
000930 77  EOF-CUSTMST              PIC X(01) VALUE "N".                        
000940     88  NO-MORE-CUST-MASTER         VALUE "Y".                           
000950 77  EOF-ACCTMST              PIC X(01) VALUE "N".                        
000960     88  NO-MORE-ACCT-MASTER         VALUE "Y".                           

000970*--------------------------------------------------------------*          
000980*    IN-MEMORY IMAGE OF THE CUSTOMER MASTER - LOADED ONCE,      *         
000990*    SCANNED FOR LOOKUP/DUPLICATE CHECKS, REWRITTEN AT END.     *         
001000*--------------------------------------------------------------*          
001010 01  CUSTOMER-TABLE.                                                      
001020     05  CUST-TBL-ENTRY OCCURS 5000 TIMES                                 
001030                           INDEXED BY CUST-IX CUST-SRCH-IX.               
001040         10  TBL-CUST-RECORD  PIC X(200).                                 
001050 01  CUSTOMER-TABLE-R REDEFINES CUSTOMER-TABLE.                           
001060     05  CUST-TBL-BYTES       PIC X(1000000).                             

001070 77  CUST-TBL-COUNT           PIC 9(07) COMP VALUE 0.                     
001080 77  CUST-NEXT-ID             PIC 9(09) COMP VALUE 0.                     
001090 77  FOUND-SW                 PIC X(01) VALUE "N".                        
001100     88  RECORD-WAS-FOUND            VALUE "Y".                           
001110 77  DUP-EMAIL-SW             PIC X(01) VALUE "N".                        
001120     88  EMAIL-IS-DUPLICATE          VALUE "Y".                           
001130 77  HAS-ACCTS-SW             PIC X(01) VALUE "N".                        
001140     88  CUSTOMER-HAS-ACCOUNTS       VALUE "Y".                           
001150 77  DELETE-IX                PIC 9(07) COMP VALUE 0.                     

001160*--------------------------------------------------------------*          
001170*    RUN DATE, BROKEN INTO COMPONENTS FOR THE AGE ROUTINE.     *          
001180*--------------------------------------------------------------*          
001190 01  RUN-DATE-AREA            PIC 9(08).                                  
001200 01  RUN-DATE-AREA-R REDEFINES RUN-DATE-AREA.                             
001210     05  RUN-DATE-CCYY        PIC 9(04).                                  
001220     05  RUN-DATE-MM          PIC 9(02).                                  
001230     05  RUN-DATE-DD          PIC 9(02).                                  

001240*--------------------------------------------------------------*          
001250*    WHOLE-YEAR AGE WORK AREA.                                 *          
001260*--------------------------------------------------------------*          
001270 01  AGE-WORK.                                                            
001280     05  AGE-YEARS            PIC S9(03) COMP.                            
001290     05  AGE-BDAY-PASSED      PIC X(01).                                  
001300         88  AGE-BDAY-HAS-PASSED     VALUE "Y".                           
001310 01  AGE-WORK-R REDEFINES AGE-WORK.                                       
001320     05  FILLER                  PIC X(02).                               
001330     05  FILLER                  PIC X(01).                               

001340 01  REJECT-REASON            PIC X(35) VALUE SPACES.                     

001350 01  REPORT-LINE              PIC X(133).                                 
001360 01  REPORT-DETAIL REDEFINES REPORT-LINE.                                 
001370     05  DTL-ACTION           PIC X(08).                                  
001380     05  DTL-CUST-ID          PIC Z(8)9.                                  
001390     05  FILLER                  PIC X(02).                               
001400     05  DTL-FIRST            PIC X(20).                                  
001410     05  DTL-LAST             PIC X(20).                                  
001420     05  DTL-RESULT           PIC X(10).                                  
001430     05  DTL-REASON           PIC X(35).                                  
001440     05  FILLER                  PIC X(29).                               

001450 LINKAGE SECTION.                                                         
001460 01  RUN-DATE                 PIC 9(08).                                  
001470*    ACCEPTANCE/REJECTION COUNTERS - ACCUMULATED DIRECTLY IN              
001480*    THESE PARAMETERS AS THE RUN PROGRESSES AND READ BY BANK01            
001490*    ON RETURN.  NO SEPARATE WORKING-STORAGE COPY IS KEPT.                
001500 01  CUST-CREATED-OK          PIC 9(07) COMP.                             
001510 01  CUST-CREATED-RJ          PIC 9(07) COMP.                             
001520 01  CUST-UPDATED-OK          PIC 9(07) COMP.                             
001530 01  CUST-UPDATED-RJ          PIC 9(07) COMP.                             
001540 01  CUST-DELETED-OK          PIC 9(07) COMP.                             
001550 01  CUST-DELETED-RJ          PIC 9(07) COMP.                             

001560 PROCEDURE DIVISION USING RUN-DATE                                        
001570                           CUST-CREATED-OK CUST-CREATED-RJ                
001580                           CUST-UPDATED-OK CUST-UPDATED-RJ                
001590                           CUST-DELETED-OK CUST-DELETED-RJ.               
001600 0100-MAIN-CONTROL.                                                       
001610     PERFORM 0200-INITIALIZE THRU 0200-EXIT.                              
001620     PERFORM 0300-LOAD-CUSTOMER-MASTER THRU 0300-EXIT.                    
001630     PERFORM 3000-PROCESS-CUST-REQUESTS THRU 3000-EXIT                    
001640         UNTIL NO-MORE-CUST-REQUESTS.                                     
001650     PERFORM 8000-REWRITE-CUSTOMER-MASTER THRU 8000-EXIT.                 
001660     EXIT PROGRAM.                                                        

001670 0200-INITIALIZE.                                                         
001680     MOVE 0 TO CUST-CREATED-OK CUST-CREATED-RJ.                           
001690     MOVE 0 TO CUST-UPDATED-OK CUST-UPDATED-RJ.                           
001700     MOVE 0 TO CUST-DELETED-OK CUST-DELETED-RJ.                           
001710     MOVE 0 TO CUST-TBL-COUNT.                                            
001720     MOVE 0 TO CUST-NEXT-ID.                                              
001730     MOVE RUN-DATE TO RUN-DATE-AREA.                                      
001740     OPEN EXTEND RUN-REPORT-FILE.                                         
001750     IF FS-REPORT NOT = "00"                                              
001760         DISPLAY "BANK02 - CANNOT EXTEND RUN-REPORT - "                   
001770                 FS-REPORT                                                
001780         STOP RUN.                                                        
001790     MOVE SPACES TO REPORT-LINE.                                          
001800     MOVE "CUSTOMER MAINTENANCE DETAIL" TO DTL-ACTION.                    
001810     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
001820     OPEN INPUT CUST-REQUEST-FILE.                                        
001830     IF FS-CUSTREQ NOT = "00"                                             
001840         DISPLAY "BANK02 - CANNOT OPEN CUST-REQUEST - "                   
001850                 FS-CUSTREQ                                               
001860         STOP RUN.                                                        
001870 0200-EXIT.                                                               
001880     EXIT.                                                                

001890 0300-LOAD-CUSTOMER-MASTER.                                               
001900     OPEN INPUT CUST-MASTER-FILE.                                         
001910     IF FS-CUSTMST NOT = "00" AND FS-CUSTMST NOT = "35"                   
001920         DISPLAY "BANK02 - CANNOT OPEN CUSTOMER MASTER - "                
001930                 FS-CUSTMST                                               
001940         STOP RUN.                                                        
001950     IF FS-CUSTMST = "35"                                                 
001960         GO TO 0300-EXIT.                                                 
001970 0310-LOAD-LOOP.                                                          
001980     READ CUST-MASTER-FILE AT END GO TO 0320-LOAD-DONE.                   
001990     ADD 1 TO CUST-TBL-COUNT.                                             
002000     SET CUST-IX TO CUST-TBL-COUNT.                                       
002010     MOVE CUST-MASTER-IO TO TBL-CUST-RECORD (CUST-IX).                    
002020     IF CUST-ID > CUST-NEXT-ID                                            
002030         MOVE CUST-ID TO CUST-NEXT-ID.                                    
002040     GO TO 0310-LOAD-LOOP.                                                
002050 0320-LOAD-DONE.                                                          
002060     CLOSE CUST-MASTER-FILE.                                              
002070 0300-EXIT.                                                               
002080     EXIT.                                                                

002090 3000-PROCESS-CUST-REQUESTS.                                              
002100     READ CUST-REQUEST-FILE                                               
002110         AT END MOVE "Y" TO EOF-CUSTREQ.                                  
002120     IF NOT NO-MORE-CUST-REQUESTS                                         
002130         MOVE SPACES TO REJECT-REASON                                     
002140         EVALUATE TRUE                                                    
002150             WHEN CUST-REQ-IS-CREATE                                      
002160                 PERFORM 4000-CREATE-CUSTOMER THRU 4000-EXIT              
002170             WHEN CUST-REQ-IS-UPDATE                                      
002180                 PERFORM 5000-UPDATE-CUSTOMER THRU 5000-EXIT              
002190             WHEN CUST-REQ-IS-DELETE                                      
002200                 PERFORM 6000-DELETE-CUSTOMER THRU 6000-EXIT              
002210             WHEN OTHER                                                   
002220                 MOVE "INVALID REQUEST ACTION" TO                         
002230                      REJECT-REASON                                       
002240         END-EVALUATE.                                                    
002250 3000-EXIT.                                                               
002260     EXIT.                                                                

002270 4000-CREATE-CUSTOMER.                                                    
002280     PERFORM 4100-EDIT-CUSTOMER-FIELDS THRU 4100-EXIT.                    
002290     IF REJECT-REASON NOT = SPACES                                        
002300         PERFORM 6900-REJECT-CUST-REQUEST THRU 6900-EXIT                  
002310         GO TO 4000-EXIT.                                                 
002320     MOVE CUST-REQ-BIRTH-DATE TO CUST-BIRTH-DATE.                         
002330     PERFORM 4300-CHECK-AGE-ELIGIBLE THRU 4300-EXIT.                      
002340     IF REJECT-REASON NOT = SPACES                                        
002350         PERFORM 6900-REJECT-CUST-REQUEST THRU 6900-EXIT                  
002360         GO TO 4000-EXIT.                                                 
002370     PERFORM 4200-CHECK-DUPLICATE-EMAIL THRU 4200-EXIT.                   
002380     IF EMAIL-IS-DUPLICATE                                                
002390         MOVE "DUPLICATE EMAIL ADDRESS" TO REJECT-REASON                  
002400         PERFORM 6900-REJECT-CUST-REQUEST THRU 6900-EXIT                  
002410         GO TO 4000-EXIT.                                                 
002420     ADD 1 TO CUST-NEXT-ID.                                               
002430     ADD 1 TO CUST-TBL-COUNT.                                             
002440     SET CUST-IX TO CUST-TBL-COUNT.                                       
002450     MOVE SPACES TO TBL-CUST-RECORD (CUST-IX).                            
002460     MOVE TBL-CUST-RECORD (CUST-IX) TO CUST-MASTER-IO.                    
002470     MOVE CUST-NEXT-ID          TO CUST-ID.                               
002480     MOVE CUST-REQ-IDENTIFICATION-TYPE                                    
002490                                    TO CUST-IDENTIFICATION-TYPE.          
002500     MOVE CUST-REQ-IDENTIFICATION-NUM                                     
002510                                    TO CUST-IDENTIFICATION-NUMBER.        
002520     MOVE CUST-REQ-FIRST-NAME      TO CUST-FIRST-NAME.                    
002530     MOVE CUST-REQ-LAST-NAME       TO CUST-LAST-NAME.                     
002540     MOVE CUST-REQ-EMAIL           TO CUST-EMAIL.                         
002550     MOVE CUST-REQ-BIRTH-DATE      TO CUST-BIRTH-DATE.                    
002560     STRING RUN-DATE "000000" DELIMITED BY SIZE                           
002570         INTO CUST-CREATED-AT.                                            
002580     MOVE CUST-CREATED-AT          TO CUST-UPDATED-AT.                    
002590     MOVE CUST-MASTER-IO TO TBL-CUST-RECORD (CUST-IX).                    
002600     ADD 1 TO CUST-CREATED-OK.                                            
002610     MOVE "CREATE"   TO DTL-ACTION.                                       
002620     MOVE CUST-ID    TO DTL-CUST-ID.                                      
002630     MOVE CUST-FIRST-NAME TO DTL-FIRST.                                   
002640     MOVE CUST-LAST-NAME  TO DTL-LAST.                                    
002650     MOVE "ACCEPTED" TO DTL-RESULT.                                       
002660     MOVE SPACES     TO DTL-REASON.                                       
002670     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002680 4000-EXIT.                                                               
002690     EXIT.                                                                

002700 4100-EDIT-CUSTOMER-FIELDS.                                               
002710     MOVE SPACES TO REJECT-REASON.                                        
002720     IF CUST-REQ-IDENTIFICATION-TYPE = SPACES OR                          
002730        CUST-REQ-IDENTIFICATION-NUM  = SPACES                             
002740         MOVE "IDENTIFICATION REQUIRED" TO REJECT-REASON                  
002750         GO TO 4100-EXIT.                                                 
002760     IF CUST-REQ-FIRST-NAME (1:2) = SPACES OR                             
002770        CUST-REQ-LAST-NAME  (1:2) = SPACES                                
002780         MOVE "NAME TOO SHORT" TO REJECT-REASON                           
002790         GO TO 4100-EXIT.                                                 
002800     IF CUST-REQ-EMAIL = SPACES                                           
002810         MOVE "EMAIL REQUIRED" TO REJECT-REASON                           
002820         GO TO 4100-EXIT.                                                 
002830     IF CUST-REQ-EMAIL NOT = SPACES                                       
002840         IF (CUST-REQ-EMAIL (1:1) = "@") OR                               
002850            (CUST-REQ-EMAIL (5:1) = SPACE)                                
002860             MOVE "INVALID EMAIL SHAPE" TO REJECT-REASON                  
002870             GO TO 4100-EXIT.                                             
002880     IF CUST-REQ-BIRTH-DATE = ZEROS OR                                    
002890        CUST-REQ-BIRTH-DATE > RUN-DATE                                    
002900         MOVE "BIRTH DATE NOT IN PAST" TO REJECT-REASON                   
002910         GO TO 4100-EXIT.                                                 
002920 4100-EXIT.                                                               
002930     EXIT.                                                                

002940 4200-CHECK-DUPLICATE-EMAIL.                                              
002950     MOVE "N" TO DUP-EMAIL-SW.                                            
002960     IF CUST-TBL-COUNT = 0                                                
002970         GO TO 4200-EXIT.                                                 
002980     SET CUST-SRCH-IX TO 1.                                               
002990 4210-DUP-SCAN.                                                           
003000     MOVE TBL-CUST-RECORD (CUST-SRCH-IX) TO CUST-MASTER-IO.               
003010     IF CUST-EMAIL = CUST-REQ-EMAIL                                       
003020         MOVE "Y" TO DUP-EMAIL-SW                                         
003030         GO TO 4200-EXIT.                                                 
003040     SET CUST-SRCH-IX UP BY 1.                                            
003050     IF CUST-SRCH-IX > CUST-TBL-COUNT                                     
003060         GO TO 4200-EXIT.                                                 
003070     GO TO 4210-DUP-SCAN.                                                 
003080 4200-EXIT.                                                               
003090     EXIT.                                                                

003100 4300-CHECK-AGE-ELIGIBLE.                                                 
003110*    WHOLE-YEAR AGE AS OF THE RUN DATE.  BIRTHDAY-NOT-YET-                
003120*    OCCURRED THIS YEAR DOES NOT COUNT (CR-03-007).                       
003130     MOVE SPACES TO AGE-BDAY-PASSED.                                      
003140     COMPUTE AGE-YEARS =                                                  
003150         RUN-DATE-CCYY - CUST-BIRTH-CC * 100 - CUST-BIRTH-YY.             
003160     IF (CUST-BIRTH-MM < RUN-DATE-MM) OR                                  
003170        (CUST-BIRTH-MM = RUN-DATE-MM AND                                  
003180         CUST-BIRTH-DD <= RUN-DATE-DD)                                    
003190         MOVE "Y" TO AGE-BDAY-PASSED                                      
003200     ELSE                                                                 
003210         SUBTRACT 1 FROM AGE-YEARS.                                       
003220     IF AGE-YEARS < 18                                                    
003230         MOVE "UNDERAGE CUSTOMER" TO REJECT-REASON.                       
003240 4300-EXIT.                                                               
003250     EXIT.                                                                

003260 5000-UPDATE-CUSTOMER.                                                    
003270     PERFORM 5100-FIND-CUSTOMER-BY-ID THRU 5100-EXIT.                     
003280     IF NOT RECORD-WAS-FOUND                                              
003290         MOVE "CUSTOMER NOT FOUND" TO REJECT-REASON                       
003300         PERFORM 6900-REJECT-CUST-REQUEST THRU 6900-EXIT                  
003310         GO TO 5000-EXIT.                                                 
003320     MOVE CUST-REQ-BIRTH-DATE TO CUST-BIRTH-DATE.                         
003330     PERFORM 4300-CHECK-AGE-ELIGIBLE THRU 4300-EXIT.                      
003340     IF REJECT-REASON NOT = SPACES                                        
003350         PERFORM 6900-REJECT-CUST-REQUEST THRU 6900-EXIT                  
003360         GO TO 5000-EXIT.                                                 
003370     MOVE CUST-REQ-IDENTIFICATION-TYPE                                    
003380                                    TO CUST-IDENTIFICATION-TYPE.          
003390     MOVE CUST-REQ-IDENTIFICATION-NUM                                     
003400                                    TO CUST-IDENTIFICATION-NUMBER.        
003410     MOVE CUST-REQ-FIRST-NAME      TO CUST-FIRST-NAME.                    
003420     MOVE CUST-REQ-LAST-NAME       TO CUST-LAST-NAME.                     
003430     MOVE CUST-REQ-EMAIL           TO CUST-EMAIL.                         
003440     MOVE CUST-REQ-BIRTH-DATE      TO CUST-BIRTH-DATE.                    
003450     STRING RUN-DATE "000000" DELIMITED BY SIZE                           
003460         INTO CUST-UPDATED-AT.                                            
003470     MOVE CUST-MASTER-IO TO TBL-CUST-RECORD (CUST-IX).                    
003480     ADD 1 TO CUST-UPDATED-OK.                                            
003490     MOVE "UPDATE"   TO DTL-ACTION.                                       
003500     MOVE CUST-ID    TO DTL-CUST-ID.                                      
003510     MOVE CUST-FIRST-NAME TO DTL-FIRST.                                   
003520     MOVE CUST-LAST-NAME  TO DTL-LAST.                                    
003530     MOVE "ACCEPTED" TO DTL-RESULT.                                       
003540     MOVE SPACES     TO DTL-REASON.                                       
003550     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
003560 5000-EXIT.                                                               
003570     EXIT.                                                                

003580 5100-FIND-CUSTOMER-BY-ID.                                                
003590     MOVE "N" TO FOUND-SW.                                                
003600     IF CUST-TBL-COUNT = 0                                                
003610         GO TO 5100-EXIT.                                                 
003620     SET CUST-SRCH-IX TO 1.                                               
003630 5110-FIND-SCAN.                                                          
003640     MOVE TBL-CUST-RECORD (CUST-SRCH-IX) TO CUST-MASTER-IO.               
003650     IF CUST-ID = CUST-REQ-CUST-ID                                        
003660         MOVE "Y" TO FOUND-SW                                             
003670         SET CUST-IX TO CUST-SRCH-IX                                      
003680         GO TO 5100-EXIT.                                                 
003690     SET CUST-SRCH-IX UP BY 1.                                            
003700     IF CUST-SRCH-IX > CUST-TBL-COUNT                                     
003710         GO TO 5100-EXIT.                                                 
003720     GO TO 5110-FIND-SCAN.                                                
003730 5100-EXIT.                                                               
003740     EXIT.                                                                

003750 6000-DELETE-CUSTOMER.                                                    
003760     PERFORM 5100-FIND-CUSTOMER-BY-ID THRU 5100-EXIT.                     
003770     IF NOT RECORD-WAS-FOUND                                              
003780         MOVE "CUSTOMER NOT FOUND" TO REJECT-REASON                       
003790         PERFORM 6900-REJECT-CUST-REQUEST THRU 6900-EXIT                  
003800         GO TO 6000-EXIT.                                                 
003810     PERFORM 6100-CHECK-HAS-ACCOUNTS THRU 6100-EXIT.                      
003820     IF CUSTOMER-HAS-ACCOUNTS                                             
003830         MOVE "CUSTOMER HAS LINKED ACCOUNTS" TO                           
003840              REJECT-REASON                                               
003850         PERFORM 6900-REJECT-CUST-REQUEST THRU 6900-EXIT                  
003860         GO TO 6000-EXIT.                                                 
003870     MOVE CUST-TBL-COUNT TO DELETE-IX.                                    
003880     MOVE TBL-CUST-RECORD (DELETE-IX) TO                                  
003890          TBL-CUST-RECORD (CUST-IX).                                      
003900     SUBTRACT 1 FROM CUST-TBL-COUNT.                                      
003910     ADD 1 TO CUST-DELETED-OK.                                            
003920     MOVE "DELETE"   TO DTL-ACTION.                                       
003930     MOVE CUST-REQ-CUST-ID TO DTL-CUST-ID.                                
003940     MOVE SPACES     TO DTL-FIRST.                                        
003950     MOVE SPACES     TO DTL-LAST.                                         
003960     MOVE "ACCEPTED" TO DTL-RESULT.                                       
003970     MOVE SPACES     TO DTL-REASON.                                       
003980     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
003990 6000-EXIT.                                                               
004000     EXIT.                                                                

004010 6100-CHECK-HAS-ACCOUNTS.                                                 
004020     MOVE "N" TO HAS-ACCTS-SW.                                            
004030     OPEN INPUT ACCT-MASTER-FILE.                                         
004040     IF FS-ACCTMST NOT = "00" AND FS-ACCTMST NOT = "35"                   
004050         DISPLAY "BANK02 - CANNOT OPEN ACCOUNT MASTER - "                 
004060                 FS-ACCTMST                                               
004070         STOP RUN.                                                        
004080     IF FS-ACCTMST = "35"                                                 
004090         GO TO 6100-EXIT.                                                 
004100 6110-ACCT-SCAN.                                                          
004110     READ ACCT-MASTER-FILE AT END GO TO 6120-ACCT-SCAN-DONE.              
004120     IF ACCT-CUSTOMER-ID = CUST-REQ-CUST-ID                               
004130         MOVE "Y" TO HAS-ACCTS-SW.                                        
004140     GO TO 6110-ACCT-SCAN.                                                
004150 6120-ACCT-SCAN-DONE.                                                     
004160     CLOSE ACCT-MASTER-FILE.                                              
004170 6100-EXIT.                                                               
004180     EXIT.                                                                

004190 6900-REJECT-CUST-REQUEST.                                                
004200     EVALUATE TRUE                                                        
004210         WHEN CUST-REQ-IS-CREATE                                          
004220             ADD 1 TO CUST-CREATED-RJ                                     
004230         WHEN CUST-REQ-IS-UPDATE                                          
004240             ADD 1 TO CUST-UPDATED-RJ                                     
004250         WHEN CUST-REQ-IS-DELETE                                          
004260             ADD 1 TO CUST-DELETED-RJ                                     
004270     END-EVALUATE.                                                        
004280     MOVE CUST-REQ-ACTION  TO DTL-ACTION.                                 
004290     MOVE CUST-REQ-CUST-ID TO DTL-CUST-ID.                                
004300     MOVE SPACES           TO DTL-FIRST.                                  
004310     MOVE SPACES           TO DTL-LAST.                                   
004320     MOVE "REJECTED"       TO DTL-RESULT.                                 
004330     MOVE REJECT-REASON TO DTL-REASON.                                    
004340     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
004350 6900-EXIT.                                                               
004360     EXIT.                                                                

004370 8000-REWRITE-CUSTOMER-MASTER.                                            
004380     OPEN OUTPUT CUST-MASTER-FILE.                                        
004390     IF FS-CUSTMST NOT = "00"                                             
004400         DISPLAY "BANK02 - CANNOT REWRITE CUSTOMER MASTER - "             
004410                 FS-CUSTMST                                               
004420         STOP RUN.                                                        
004430     IF CUST-TBL-COUNT = 0                                                
004440         GO TO 8020-REWRITE-DONE.                                         
004450     SET CUST-IX TO 1.                                                    
004460 8010-REWRITE-LOOP.                                                       
004470     MOVE TBL-CUST-RECORD (CUST-IX) TO CUST-MASTER-IO.                    
004480     WRITE CUST-MASTER-IO.                                                
004490     SET CUST-IX UP BY 1.                                                 
004500     IF CUST-IX > CUST-TBL-COUNT                                          
004510         GO TO 8020-REWRITE-DONE.                                         
004520     GO TO 8010-REWRITE-LOOP.                                             
004530 8020-REWRITE-DONE.                                                       
004540     CLOSE CUST-MASTER-FILE.                                              
004550     CLOSE RUN-REPORT-FILE.                                               
004560     IF EOF-CUSTREQ = "Y"                                                 
004570         CLOSE CUST-REQUEST-FILE.                                         
004580 8000-EXIT.                                                               
004590     EXIT.                                                                

