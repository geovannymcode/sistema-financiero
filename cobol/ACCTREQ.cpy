000100*****************************************************************         
000110* ACCTREQ                                                       *         
000120* ACCOUNT REQUEST RECORD LAYOUT (BATCH INPUT TO BANK03)         *         
000130* UNIZARBANK - DIVISION DE SISTEMAS DE INFORMACION               *        
000140*****************************************************************         
000150* ONE ENTRY PER ACCOUNT OPEN, STATUS CHANGE OR CANCELLATION TO            
000160* BE PROCESSED BY THE ACCOUNT MAINTENANCE RUN.                            
000170*                                                                         
000180* CHANGE HISTORY FOR THIS COPYBOOK                                        
000190*   RH  03/02/87  ORIGINAL LAYOUT (OPEN ONLY).                            
000200*   DO  02/17/90  ADDED CHANGE-STATUS AND CANCEL ACTIONS AND              
000210*                 ACCT-REQ-NEW-STATUS (CR-90-018).                        
000220*   TW  09/14/98  Y2K REMEDIATION - NO DATE FIELDS ON THIS                
000230*                 RECORD, NO CHANGE REQUIRED.  Y2K-98-119.                
000240*****************************************************************         
000250 01  ACCT-REQUEST.                                                        
000260*--------------------------------------------------------------*          
000270*    REQUESTED ACTION.                                          *         
000280*--------------------------------------------------------------*          
000290     05  ACCT-REQ-ACTION            PIC X(13).                            
000300         88  ACCT-REQ-IS-OPEN           VALUE "OPEN".                     
000310         88  ACCT-REQ-IS-CHANGE-STATUS  VALUE "CHANGE-STATUS".            
000320         88  ACCT-REQ-IS-CANCEL         VALUE "CANCEL".                   
000330*--------------------------------------------------------------*          
000340*    OWNING CUSTOMER ID - REQUIRED FOR OPEN.                    *         
000350*--------------------------------------------------------------*          
000360     05  ACCT-REQ-CUST-ID           PIC 9(09).                            
000370*--------------------------------------------------------------*          
000380*    ACCOUNT ID - REQUIRED FOR CHANGE-STATUS/CANCEL.            *         
000390*--------------------------------------------------------------*          
000400     05  ACCT-REQ-ACCT-ID           PIC 9(09).                            
000410*--------------------------------------------------------------*          
000420*    ACCOUNT TYPE - REQUIRED FOR OPEN.                          *         
000430*--------------------------------------------------------------*          
000440     05  ACCT-REQ-ACCT-TYPE         PIC X(08).                            
000450*--------------------------------------------------------------*          
000460*    GMF-EXEMPT FLAG - OPTIONAL ON OPEN, DEFAULTS TO "N".       *         
000470*--------------------------------------------------------------*          
000480     05  ACCT-REQ-GMF-EXEMPT        PIC X(01).                            
000490*--------------------------------------------------------------*          
000500*    NEW STATUS - REQUIRED FOR CHANGE-STATUS.                   *         
000510*--------------------------------------------------------------*          
000520     05  ACCT-REQ-NEW-STATUS        PIC X(10).                            
000530*--------------------------------------------------------------*          
000540*    RESERVE FOR FUTURE USE.                                    *         
000550*--------------------------------------------------------------*          
000560     05  FILLER                     PIC X(10).                            

