000100*****************************************************************         
000110* CUSTREQ                                                       *         
000120* CUSTOMER REQUEST RECORD LAYOUT (BATCH INPUT TO BANK02)        *         
000130* UNIZARBANK - DIVISION DE SISTEMAS DE INFORMACION               *        
000140*****************************************************************         
000150* ONE ENTRY PER CUSTOMER CREATE, UPDATE OR DELETE TO BE                   
000160* PROCESSED BY THE CUSTOMER MAINTENANCE RUN.  EACH REQUEST                
000170* SUCCEEDS OR IS REJECTED ON ITS OWN - THERE IS NO RESEQUENCING.          
000180*                                                                         
000190* CHANGE HISTORY FOR THIS COPYBOOK                                        
000200*   RH  02/14/87  ORIGINAL LAYOUT.                                        
000210*   DO  11/20/89  WIDENED CUST-REQ-EMAIL TO 50 CHARACTERS TO              
000220*                 MATCH THE MASTER LAYOUT CHANGE IN CUSTREC.              
000230*   TW  08/22/98  Y2K REMEDIATION - BIRTH DATE ALREADY FULL               
000240*                 4-DIGIT CENTURY.  Y2K-98-119.                           
000250*****************************************************************         
000260 01  CUST-REQUEST.                                                        
000270*--------------------------------------------------------------*          
000280*    REQUESTED ACTION.                                          *         
000290*--------------------------------------------------------------*          
000300     05  CUST-REQ-ACTION            PIC X(06).                            
000310         88  CUST-REQ-IS-CREATE     VALUE "CREATE".                       
000320         88  CUST-REQ-IS-UPDATE     VALUE "UPDATE".                       
000330         88  CUST-REQ-IS-DELETE     VALUE "DELETE".                       
000340*--------------------------------------------------------------*          
000350*    CUSTOMER ID - REQUIRED FOR UPDATE/DELETE, ZERO ON CREATE.  *         
000360*--------------------------------------------------------------*          
000370     05  CUST-REQ-CUST-ID           PIC 9(09).                            
000380*--------------------------------------------------------------*          
000390*    IDENTIFICATION DOCUMENT TYPE/NUMBER.                       *         
000400*--------------------------------------------------------------*          
000410     05  CUST-REQ-IDENTIFICATION-TYPE   PIC X(10).                        
000420     05  CUST-REQ-IDENTIFICATION-NUM    PIC X(20).                        
000430*--------------------------------------------------------------*          
000440*    CUSTOMER NAME.                                             *         
000450*--------------------------------------------------------------*          
000460     05  CUST-REQ-FIRST-NAME        PIC X(30).                            
000470     05  CUST-REQ-LAST-NAME         PIC X(30).                            
000480*--------------------------------------------------------------*          
000490*    EMAIL ADDRESS.                                             *         
000500*--------------------------------------------------------------*          
000510     05  CUST-REQ-EMAIL             PIC X(50).                            
000520*--------------------------------------------------------------*          
000530*    BIRTH DATE, FORMAT CCYYMMDD.                                *        
000540*--------------------------------------------------------------*          
000550     05  CUST-REQ-BIRTH-DATE        PIC 9(08).                            
000560*--------------------------------------------------------------*          
000570*    RESERVE FOR FUTURE USE.                                    *         
000580*--------------------------------------------------------------*          
000590     05  FILLER                     PIC X(12).                            

