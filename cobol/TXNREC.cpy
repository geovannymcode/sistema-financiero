000100*****************************************************************         
000110* TXNREC                                                        *         
000120* TRANSACTION LOG RECORD LAYOUT                                 *         
000130* UNIZARBANK - DIVISION DE SISTEMAS DE INFORMACION               *        
000140*****************************************************************         
000150* ONE ENTRY PER POSTED DEPOSIT, WITHDRAWAL OR TRANSFER.  THE              
000160* TRANSACTION LOG IS APPEND-ONLY - BANK04 NEVER REWRITES OR               
000170* DELETES AN ENTRY ONCE WRITTEN.  QUERY UTILITY BANK05 READS              
000180* THIS FILE SEQUENTIALLY TO ANSWER LOOKUPS BY TXN-ID OR BY                
000190* ACCOUNT NUMBER.                                                         
000200*                                                                         
000210* CHANGE HISTORY FOR THIS COPYBOOK                                        
000220*   RH  04/11/87  ORIGINAL LAYOUT (DEPOSITS AND WITHDRAWALS ONLY).        
000230*   DO  02/17/90  ADDED TXN-DEST-ACCT-NUMBER AND TXN-TYPE VALUE           
000240*                 "TRANSFER" TO SUPPORT ACCOUNT-TO-ACCOUNT                
000250*                 TRANSFERS (CR-90-018).                                  
000260*   SM  01/09/95  RENAMED OLD TXN-POST-DATE (8 BYTES) TO                  
000270*                 TXN-DATE, WIDENED TO CCYYMMDDHHMMSS (14 BYTES)          
000280*                 SO MULTIPLE POSTINGS ON THE SAME DAY SORT               
000290*                 CORRECTLY.                                              
000300*   TW  09/14/98  Y2K REMEDIATION - CONFIRMED CENTURY DIGITS              
000310*                 PRESENT.  Y2K-98-119.                                   
000320*   DO  04/02/03  ADDED REDEFINES OF TXN-AMOUNT AND TXN-DATE FOR          
000330*                 THE CONTROL-BREAK REPORT ADDED TO BANK04                
000340*                 (CR-03-007).                                            
000350*****************************************************************         
000360 01  TXN-RECORD.                                                          
000370*--------------------------------------------------------------*          
000380*    SURROGATE TRANSACTION ID - ASSIGNED IN POSTING SEQUENCE.  *          
000390*--------------------------------------------------------------*          
000400     05  TXN-ID                     PIC 9(09).                            
000410*--------------------------------------------------------------*          
000420*    TRANSACTION TYPE.                                         *          
000430*--------------------------------------------------------------*          
000440     05  TXN-TYPE                   PIC X(10).                            
000450         88  TXN-TYPE-DEPOSIT       VALUE "DEPOSIT   ".                   
000460         88  TXN-TYPE-WITHDRAWAL    VALUE "WITHDRAWAL".                   
000470         88  TXN-TYPE-TRANSFER      VALUE "TRANSFER  ".                   
000480*--------------------------------------------------------------*          
000490*    AMOUNT POSTED - ALWAYS STORED POSITIVE.                   *          
000500*--------------------------------------------------------------*          
000510     05  TXN-AMOUNT                 PIC S9(11)V99.                        
000520     05  TXN-AMOUNT-R REDEFINES TXN-AMOUNT.                               
000530         10  TXN-AMOUNT-WHOLE       PIC S9(11).                           
000540         10  TXN-AMOUNT-CENTS       PIC 9(02).                            
000550*--------------------------------------------------------------*          
000560*    POSTING TIMESTAMP, CCYYMMDDHHMMSS.                        *          
000570*--------------------------------------------------------------*          
000580     05  TXN-DATE                   PIC 9(14).                            
000590     05  TXN-DATE-R REDEFINES TXN-DATE.                                   
000600         10  TXN-DATE-YMD           PIC 9(08).                            
000610         10  TXN-DATE-HMS           PIC 9(06).                            
000620*--------------------------------------------------------------*          
000630*    DEBITED ACCOUNT - BLANK FOR DEPOSIT.                      *          
000640*--------------------------------------------------------------*          
000650     05  TXN-SOURCE-ACCT-NUMBER     PIC X(10).                            
000660*--------------------------------------------------------------*          
000670*    CREDITED ACCOUNT - BLANK FOR WITHDRAWAL.                  *          
000680*--------------------------------------------------------------*          
000690     05  TXN-DEST-ACCT-NUMBER       PIC X(10).                            
000700*--------------------------------------------------------------*          
000710*    RESERVE FOR FUTURE USE.                                   *          
000720*--------------------------------------------------------------*          
000730     05  FILLER                     PIC X(14).                            

