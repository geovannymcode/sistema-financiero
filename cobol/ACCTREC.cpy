000100*****************************************************************         
000110* ACCTREC                                                       *         
000120* ACCOUNT MASTER RECORD LAYOUT                                  *         
000130* UNIZARBANK - DIVISION DE SISTEMAS DE INFORMACION               *        
000140*****************************************************************         
000150* ONE ENTRY PER SAVINGS OR CHECKING ACCOUNT.  OPENED, CHANGED             
000160* AND CANCELLED BY THE ACCOUNT MAINTENANCE RUN (PROGRAM BANK03)           
000170* AND POSTED AGAINST BY THE TRANSACTION POSTING RUN (BANK04).             
000180* SEQUENTIAL FILE, SCANNED INTO A TABLE FOR LOOKUP BY ACCT-ID             
000190* OR BY ACCT-NUMBER - SEE BANK03/BANK04 PARAGRAPH                         
000200* 0300-LOAD-ACCOUNT-MASTER.                                               
000210*                                                                         
000220* CHANGE HISTORY FOR THIS COPYBOOK                                        
000230*   RH  03/02/87  ORIGINAL LAYOUT.                                        
000240*   RH  06/03/87  ADDED ACCT-CUSTOMER-ID FOREIGN KEY BACK TO              
000250*                 CUSTREC (CR-87-041).                                    
000260*   DO  02/17/90  ADDED ACCT-GMF-EXEMPT FLAG FOR THE FINANCIAL            
000270*                 MOVEMENT TAX RULE.  FLAG IS STORED ONLY - NO            
000280*                 TAX AMOUNT IS COMPUTED BY ANY PROGRAM IN THIS           
000290*                 LOAD LIBRARY (SEE MEMO FROM COMPLIANCE DTD              
000300*                 02/09/90).                                              
000310*   SM  01/09/95  ADDED ACCT-CREATED-AT / ACCT-UPDATED-AT                 
000320*                 TIMESTAMPS.                                             
000330*   TW  09/14/98  Y2K REMEDIATION - TIMESTAMP FIELDS ALREADY              
000340*                 CCYYMMDDHHMMSS, NO CHANGE REQUIRED.  Y2K-98-119         
000350*   DO  04/02/03  ADDED REDEFINES OF ACCT-NUMBER AND ACCT-BALANCE         
000360*                 FOR THE PREFIX CHECK AND ROUNDED-BALANCE EDITS          
000370*                 ADDED TO BANK03/BANK04 (CR-03-007).                     
000380*****************************************************************         
000390 01  ACCT-RECORD.                                                         
000400*--------------------------------------------------------------*          
000410*    SURROGATE ACCOUNT ID.                                     *          
000420*--------------------------------------------------------------*          
000430     05  ACCT-ID                    PIC 9(09).                            
000440*--------------------------------------------------------------*          
000450*    ACCOUNT TYPE - SAVINGS OR CHECKING.                       *          
000460*--------------------------------------------------------------*          
000470     05  ACCT-TYPE                  PIC X(08).                            
000480         88  ACCT-TYPE-SAVINGS      VALUE "SAVINGS ".                     
000490         88  ACCT-TYPE-CHECKING     VALUE "CHECKING".                     
000500*--------------------------------------------------------------*          
000510*    10-CHAR ACCOUNT NUMBER - 2-DIGIT TYPE PREFIX (53/33) PLUS  *         
000520*    8 DIGITS ASSIGNED BY THE ACCOUNT NUMBER GENERATOR IN       *         
000530*    BANK03 PARAGRAPH 4500-GENERATE-ACCT-NUMBER.                *         
000540*--------------------------------------------------------------*          
000550     05  ACCT-NUMBER                PIC X(10).                            
000560     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.                             
000570         10  ACCT-NUMBER-PREFIX     PIC X(02).                            
000580         10  ACCT-NUMBER-SEQ        PIC 9(08).                            
000590*--------------------------------------------------------------*          
000600*    ACCOUNT STATUS.                                           *          
000610*--------------------------------------------------------------*          
000620     05  ACCT-STATUS                PIC X(10).                            
000630         88  ACCT-STATUS-ACTIVE     VALUE "ACTIVE    ".                   
000640         88  ACCT-STATUS-INACTIVE   VALUE "INACTIVE  ".                   
000650         88  ACCT-STATUS-CANCELLED  VALUE "CANCELLED ".                   
000660*--------------------------------------------------------------*          
000670*    CURRENT BALANCE, 2 DECIMAL PLACES, SIGNED.                *          
000680*--------------------------------------------------------------*          
000690     05  ACCT-BALANCE               PIC S9(11)V99.                        
000700     05  ACCT-BALANCE-R REDEFINES ACCT-BALANCE.                           
000710         10  ACCT-BALANCE-WHOLE     PIC S9(11).                           
000720         10  ACCT-BALANCE-CENTS     PIC 9(02).                            
000730*--------------------------------------------------------------*          
000740*    FINANCIAL MOVEMENT TAX EXEMPT FLAG - STORED ONLY.          *         
000750*--------------------------------------------------------------*          
000760     05  ACCT-GMF-EXEMPT            PIC X(01).                            
000770         88  ACCT-GMF-IS-EXEMPT     VALUE "Y".                            
000780         88  ACCT-GMF-NOT-EXEMPT    VALUE "N".                            
000790*--------------------------------------------------------------*          
000800*    AUDIT TIMESTAMPS.                                         *          
000810*--------------------------------------------------------------*          
000820     05  ACCT-CREATED-AT            PIC 9(14).                            
000830     05  ACCT-UPDATED-AT            PIC 9(14).                            
000840*--------------------------------------------------------------*          
000850*    OWNING CUSTOMER - FOREIGN KEY TO CUST-ID IN CUSTREC.       *         
000860*--------------------------------------------------------------*          
000870     05  ACCT-CUSTOMER-ID           PIC 9(09).                            
000880*--------------------------------------------------------------*          
000890*    RESERVE FOR FUTURE USE.                                   *          
000900*--------------------------------------------------------------*          
000910     05  FILLER                     PIC X(12).                            

