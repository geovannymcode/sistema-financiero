000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BANK04.                                                   
000120 AUTHOR.        R HERRANZ.                                                
000130 INSTALLATION.  UNIZARBANK - DIVISION DE INFORMATICA.                     
000140 DATE-WRITTEN.  04/11/87.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*****************************************************************         
000180* BANK04 - TRANSACTION POSTING RUN                              *         
000190*****************************************************************         
000200* READS THE TRANSACTION-REQUEST-FILE IN INPUT ORDER AND POSTS             
000210* EACH DEPOSIT, WITHDRAWAL OR TRANSFER AGAINST THE ACCOUNT                
000220* MASTER.  EVERY POSTED ITEM IS APPENDED TO THE TRANSACTION LOG,          
000230* WHICH IS NEVER REWRITTEN OR RESEQUENCED BY THIS OR ANY OTHER            
000240* PROGRAM.  THE ACCOUNT MASTER ITSELF IS LOADED INTO A TABLE AT           
000250* THE START OF THE RUN AND REWRITTEN IN FULL AT THE END, THE              
000260* SAME TECHNIQUE USED IN BANK02 AND BANK03.                               
000270*                                                                         
000280* CHANGE HISTORY                                                          
000290*   RH  04/11/87  ORIGINAL - DEPOSITS AND WITHDRAWALS ONLY.               
000300*   DO  02/17/90  ADDED TRANSFER POSTING (SOURCE AND DEST BOTH            
000310*                 UPDATED OR NEITHER IS - CR-90-018).                     
000320*   SM  01/09/95  WIDENED TXN-DATE TO A FULL CCYYMMDDHHMMSS               
000330*                 TIMESTAMP SO SAME-DAY POSTINGS SORT CORRECTLY.          
000340*   TW  09/14/98  Y2K REMEDIATION - CONFIRMED TXN-DATE CARRIES A          
000350*                 FULL CENTURY, NO CHANGE REQUIRED.  Y2K-98-119.          
000360*   DO  04/02/03  ADDED THE CONTROL-BREAK REPORT (7000) - THIS            
000370*                 SITE'S RUNTIME HAS NO SORT VERB AVAILABLE FOR           
000380*                 A FILE THIS SIZE SO THE LOG IS REREAD ONCE PER          
000390*                 TRANSACTION TYPE IN A FIXED ORDER, THE SAME             
000400*                 REREAD-AND-FILTER IDIOM ALREADY USED IN THE             
000410*                 CUSTOMER AND ACCOUNT MAINTENANCE RUNS                   
000420*                 (CR-03-007).                                            
000430*   SM  09/18/06  6500-WRITE-TXN-DETAIL-LINE CLEARED THE WHOLE            
000440*                 DETAIL LINE WITH MOVE SPACES BEFORE WRITING BUT         
000450*                 NEVER RESTAMPED THE RESULT COLUMN THE CALLER            
000460*                 HAD JUST SET - EVERY ACCEPTED POSTING PRINTED A         
000470*                 BLANK RESULT.  MOVED THE "ACCEPTED" LITERAL             
000480*                 INSIDE 6500 ITSELF AND DROPPED THE NOW-DEAD             
000490*                 MOVES OUT OF THE THREE POSTING PARAGRAPHS               
000500*                 (CR-06-054).                                            
000510*****************************************************************         

000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM                                                   
000560     CLASS VALID-DIGITS IS "0123456789"                                   
000570     UPSI-0 ON  STATUS IS TRACE-REJECTS                                   
000580            OFF STATUS IS NO-TRACE.                                       

000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT TXN-REQUEST-FILE ASSIGN TO "TXNREQIN"                         
000620         ORGANIZATION IS SEQUENTIAL                                       
000630         FILE STATUS IS FS-TXNREQ.                                        

000640     SELECT OPTIONAL TXN-LOG-FILE ASSIGN TO "TXNLOG"                      
000650         ORGANIZATION IS SEQUENTIAL                                       
000660         FILE STATUS IS FS-TXNLOG.                                        

000670     SELECT OPTIONAL ACCT-MASTER-FILE ASSIGN TO "ACCTMAST"                
000680         ORGANIZATION IS SEQUENTIAL                                       
000690         FILE STATUS IS FS-ACCTMST.                                       

000700     SELECT RUN-REPORT-FILE ASSIGN TO "RUNRPT"                            
000710         ORGANIZATION IS SEQUENTIAL                                       
000720         FILE STATUS IS FS-REPORT.                                        

000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750 FD  TXN-REQUEST-FILE                                                     
000760     LABEL RECORD STANDARD.                                               
000770 01  TXN-REQUEST-IN.                                                      
000780     COPY TXNREQ.                                                         

000790 FD  TXN-LOG-FILE                                                         
000800     LABEL RECORD STANDARD.                                               
000810 01  TXN-LOG-IO.                                                          
000820     COPY TXNREC.                                                         

000830 FD  ACCT-MASTER-FILE                                                     
000840     LABEL RECORD STANDARD.                                               
000850 01  ACCT-MASTER-IO.                                                      
000860     COPY ACCTREC.                                                        

000870 FD  RUN-REPORT-FILE                                                      
000880     LABEL RECORD STANDARD.                                               
000890 01  RUN-REPORT-RECORD           PIC X(133).                              

000900 WORKING-STORAGE SECTION.                                                 
000910 77  FS-TXNREQ                   PIC X(02).                               
000920 77  FS-TXNLOG                   PIC X(02).                               
000930 77  FS-ACCTMST                  PIC X(02).                               
000940 77  FS-REPORT                   PIC X(02).                               
000950 77  EOF-TXNREQ               PIC X(01) VALUE "N".                        
000960     88  NO-MORE-TXN-REQUESTS        VALUE "Y".                           

000970*--------------------------------------------------------------*          
000980*    IN-MEMORY IMAGE OF THE ACCOUNT MASTER.                    *          
000990*--------------------------------------------------------------*          
001000 01  ACCOUNT-TABLE.                                                       
001010     05  ACCT-TBL-ENTRY OCCURS 10000 TIMES                                
001020                  INDEXED BY ACCT-IX ACCT-SRCH-IX.                        
001030         10  TBL-ACCT-RECORD  PIC X(100).                                 
001040 01  ACCOUNT-TABLE-R REDEFINES ACCOUNT-TABLE.                             
001050     05  ACCT-TBL-BYTES       PIC X(1000000).                             

001060 77  ACCT-TBL-COUNT           PIC 9(07) COMP VALUE 0.                     
001070 77  FOUND-SW                 PIC X(01) VALUE "N".                        
001080     88  RECORD-WAS-FOUND            VALUE "Y".                           
001090 77  SRCH-ACCT-NUMBER         PIC X(10).                                  
001100 77  SRC-POS                  PIC 9(07) COMP VALUE 0.                     
001110 77  DST-POS                  PIC 9(07) COMP VALUE 0.                     
001120 77  SRC-FOUND-SW             PIC X(01) VALUE "N".                        
001130     88  SOURCE-ACCT-FOUND           VALUE "Y".                           
001140 77  DST-FOUND-SW             PIC X(01) VALUE "N".                        
001150     88  DEST-ACCT-FOUND             VALUE "Y".                           
001160 77  SRC-ACTIVE-SW            PIC X(01) VALUE "N".                        
001170     88  SOURCE-ACCT-ACTIVE          VALUE "Y".                           
001180 77  DST-ACTIVE-SW            PIC X(01) VALUE "N".                        
001190     88  DEST-ACCT-ACTIVE            VALUE "Y".                           
001200 77  FUNDS-OK-SW               PIC X(01) VALUE "N".                       
001210     88  SUFFICIENT-FUNDS             VALUE "Y".                          

001220 77  TXN-NEXT-ID              PIC 9(09) COMP VALUE 0.                     

001230*--------------------------------------------------------------*          
001240*    RUN DATE - USED WHEN STAMPING TXN-DATE.                   *          
001250*--------------------------------------------------------------*          
001260 01  RUN-DATE-AREA            PIC 9(08).                                  
001270 01  RUN-DATE-AREA-R REDEFINES RUN-DATE-AREA.                             
001280     05  RUN-DATE-CCYY        PIC 9(04).                                  
001290     05  RUN-DATE-MM          PIC 9(02).                                  
001300     05  RUN-DATE-DD          PIC 9(02).                                  

001310 01  REJECT-REASON            PIC X(35) VALUE SPACES.                     
001320 01  BREAK-TYPE               PIC X(10) VALUE SPACES.                     
001330 77  BREAK-CNT                PIC 9(07) COMP VALUE 0.                     
001340 77  BREAK-TOT                PIC S9(11)V99 VALUE 0.                      

001350 01  REPORT-LINE              PIC X(133).                                 
001360 01  REPORT-DETAIL REDEFINES REPORT-LINE.                                 
001370     05  DTL-TXN-ID           PIC Z(8)9.                                  
001380     05  FILLER                  PIC X(02).                               
001390     05  DTL-TYPE             PIC X(10).                                  
001400     05  FILLER                  PIC X(02).                               
001410     05  DTL-SOURCE           PIC X(10).                                  
001420     05  FILLER                  PIC X(02).                               
001430     05  DTL-DEST             PIC X(10).                                  
001440     05  FILLER                  PIC X(02).                               
001450     05  DTL-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.                      
001460     05  FILLER                  PIC X(02).                               
001470     05  DTL-RESULT           PIC X(10).                                  
001480     05  DTL-REASON           PIC X(35).                                  
001490     05  FILLER                  PIC X(22).                               
001500 01  REPORT-BREAK REDEFINES REPORT-LINE.                                  
001510     05  BRK-LABEL            PIC X(20).                                  
001520     05  BRK-TYPE             PIC X(10).                                  
001530     05  FILLER                  PIC X(02).                               
001540     05  BRK-COUNT            PIC ZZZ,ZZ9.                                
001550     05  FILLER                  PIC X(02).                               
001560     05  BRK-TOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.                      
001570     05  FILLER                  PIC X(75).                               

001580 LINKAGE SECTION.                                                         
001590 01  RUN-DATE                 PIC 9(08).                                  
001600*    ACCEPTANCE/REJECTION COUNTERS AND PER-TYPE CONTROL TOTALS -          
001610*    ACCUMULATED DIRECTLY IN THESE PARAMETERS AS THE RUN                  
001620*    PROGRESSES AND READ BY BANK01 ON RETURN.  NO SEPARATE                
001630*    WORKING-STORAGE COPY IS KEPT.                                        
001640 01  TXN-POSTED-OK            PIC 9(07) COMP.                             
001650 01  TXN-POSTED-RJ            PIC 9(07) COMP.                             
001660 01  TXN-DEP-CNT              PIC 9(07) COMP.                             
001670 01  TXN-DEP-TOT              PIC S9(11)V99.                              
001680 01  TXN-WD-CNT               PIC 9(07) COMP.                             
001690 01  TXN-WD-TOT               PIC S9(11)V99.                              
001700 01  TXN-TR-CNT               PIC 9(07) COMP.                             
001710 01  TXN-TR-TOT               PIC S9(11)V99.                              
001720 01  TXN-GRAND-TOT            PIC S9(11)V99.                              

001730 PROCEDURE DIVISION USING RUN-DATE                                        
001740                           TXN-POSTED-OK TXN-POSTED-RJ                    
001750                           TXN-DEP-CNT   TXN-DEP-TOT                      
001760                           TXN-WD-CNT    TXN-WD-TOT                       
001770                           TXN-TR-CNT    TXN-TR-TOT                       
001780                           TXN-GRAND-TOT.                                 
001790 0100-MAIN-CONTROL.                                                       
001800     PERFORM 0200-INITIALIZE THRU 0200-EXIT.                              
001810     PERFORM 0300-LOAD-ACCOUNT-MASTER THRU 0300-EXIT.                     
001820     PERFORM 0350-DETERMINE-NEXT-TXN-ID THRU 0350-EXIT.                   
001830     PERFORM 0380-OPEN-TXN-LOG-EXTEND THRU 0380-EXIT.                     
001840     PERFORM 3000-PROCESS-TXN-REQUESTS THRU 3000-EXIT                     
001850         UNTIL NO-MORE-TXN-REQUESTS.                                      
001860     PERFORM 8000-REWRITE-ACCOUNT-MASTER THRU 8000-EXIT.                  
001870     PERFORM 7000-CONTROL-BREAK-REPORT THRU 7000-EXIT.                    
001880     EXIT PROGRAM.                                                        

001890 0200-INITIALIZE.                                                         
001900     MOVE 0 TO TXN-POSTED-OK  TXN-POSTED-RJ.                              
001910     MOVE 0 TO TXN-DEP-CNT TXN-DEP-TOT.                                   
001920     MOVE 0 TO TXN-WD-CNT  TXN-WD-TOT.                                    
001930     MOVE 0 TO TXN-TR-CNT  TXN-TR-TOT.                                    
001940     MOVE 0 TO TXN-GRAND-TOT.                                             
001950     MOVE 0 TO ACCT-TBL-COUNT.                                            
001960     MOVE RUN-DATE TO RUN-DATE-AREA.                                      
001970     OPEN EXTEND RUN-REPORT-FILE.                                         
001980     IF FS-REPORT NOT = "00"                                              
001990         DISPLAY "BANK04 - CANNOT EXTEND RUN-REPORT - "                   
002000                 FS-REPORT                                                
002010         STOP RUN.                                                        
002020     MOVE SPACES TO REPORT-LINE.                                          
002030     MOVE "TRANSACTION POSTING DETAIL" TO DTL-TYPE.                       
002040     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002050     OPEN INPUT TXN-REQUEST-FILE.                                         
002060     IF FS-TXNREQ NOT = "00"                                              
002070         DISPLAY "BANK04 - CANNOT OPEN TXN-REQUEST - "                    
002080                 FS-TXNREQ                                                
002090         STOP RUN.                                                        
002100 0200-EXIT.                                                               
002110     EXIT.                                                                

002120 0300-LOAD-ACCOUNT-MASTER.                                                
002130     OPEN INPUT ACCT-MASTER-FILE.                                         
002140     IF FS-ACCTMST NOT = "00" AND FS-ACCTMST NOT = "35"                   
002150         DISPLAY "BANK04 - CANNOT OPEN ACCOUNT MASTER - "                 
002160                 FS-ACCTMST                                               
002170         STOP RUN.                                                        
002180     IF FS-ACCTMST = "35"                                                 
002190         GO TO 0300-EXIT.                                                 
002200 0310-LOAD-LOOP.                                                          
002210     READ ACCT-MASTER-FILE AT END GO TO 0320-LOAD-DONE.                   
002220     ADD 1 TO ACCT-TBL-COUNT.                                             
002230     SET ACCT-IX TO ACCT-TBL-COUNT.                                       
002240     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-IX).                    
002250     GO TO 0310-LOAD-LOOP.                                                
002260 0320-LOAD-DONE.                                                          
002270     CLOSE ACCT-MASTER-FILE.                                              
002280 0300-EXIT.                                                               
002290     EXIT.                                                                

002300 0350-DETERMINE-NEXT-TXN-ID.                                              
002310     OPEN INPUT TXN-LOG-FILE.                                             
002320     IF FS-TXNLOG NOT = "00" AND FS-TXNLOG NOT = "35"                     
002330         DISPLAY "BANK04 - CANNOT OPEN TRANSACTION LOG - "                
002340                 FS-TXNLOG                                                
002350         STOP RUN.                                                        
002360     IF FS-TXNLOG = "35"                                                  
002370         GO TO 0350-EXIT.                                                 
002380 0360-SCAN-LOOP.                                                          
002390     READ TXN-LOG-FILE AT END GO TO 0370-SCAN-DONE.                       
002400     IF TXN-ID > TXN-NEXT-ID                                              
002410         MOVE TXN-ID TO TXN-NEXT-ID.                                      
002420     GO TO 0360-SCAN-LOOP.                                                
002430 0370-SCAN-DONE.                                                          
002440     CLOSE TXN-LOG-FILE.                                                  
002450 0350-EXIT.                                                               
002460     EXIT.                                                                

002470 0380-OPEN-TXN-LOG-EXTEND.                                                
002480     OPEN EXTEND TXN-LOG-FILE.                                            
002490     IF FS-TXNLOG NOT = "00"                                              
002500         DISPLAY "BANK04 - CANNOT EXTEND TRANSACTION LOG - "              
002510                 FS-TXNLOG                                                
002520         STOP RUN.                                                        
002530 0380-EXIT.                                                               
002540     EXIT.                                                                

002550 3000-PROCESS-TXN-REQUESTS.                                               
002560     READ TXN-REQUEST-FILE                                                
002570         AT END MOVE "Y" TO EOF-TXNREQ.                                   
002580     IF NOT NO-MORE-TXN-REQUESTS                                          
002590         MOVE SPACES TO REJECT-REASON                                     
002600         PERFORM 4010-EDIT-TXN-REQUEST THRU 4010-EXIT                     
002610         IF REJECT-REASON NOT = SPACES                                    
002620             PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT               
002630         ELSE                                                             
002640             EVALUATE TRUE                                                
002650                 WHEN REQ-TYPE-DEPOSIT                                    
002660                     PERFORM 4100-POST-DEPOSIT THRU 4100-EXIT             
002670                 WHEN REQ-TYPE-WITHDRAWAL                                 
002680                     PERFORM 4200-POST-WITHDRAWAL THRU 4200-EXIT          
002690                 WHEN REQ-TYPE-TRANSFER                                   
002700                     PERFORM 4300-POST-TRANSFER THRU 4300-EXIT            
002710                 WHEN OTHER                                               
002720                     MOVE "INVALID TRANSACTION TYPE" TO                   
002730                          REJECT-REASON                                   
002740                     PERFORM 6900-REJECT-TXN-REQUEST                      
002750                          THRU 6900-EXIT                                  
002760             END-EVALUATE.                                                
002770 3000-EXIT.                                                               
002780     EXIT.                                                                

002790 4010-EDIT-TXN-REQUEST.                                                   
002800*    THE AMOUNT MUST BE GREATER THAN ZERO REGARDLESS OF TYPE.             
002810     IF REQ-AMOUNT NOT > 0                                                
002820         MOVE "AMOUNT MUST BE GREATER THAN ZERO" TO                       
002830              REJECT-REASON                                               
002840         GO TO 4010-EXIT.                                                 
002850     IF REQ-TYPE-DEPOSIT AND REQ-DEST-ACCT-NUMBER = SPACES                
002860         MOVE "DESTINATION ACCOUNT REQUIRED" TO                           
002870              REJECT-REASON                                               
002880         GO TO 4010-EXIT.                                                 
002890     IF REQ-TYPE-WITHDRAWAL AND REQ-SOURCE-ACCT-NUMBER = SPACES           
002900         MOVE "SOURCE ACCOUNT REQUIRED" TO REJECT-REASON                  
002910         GO TO 4010-EXIT.                                                 
002920     IF REQ-TYPE-TRANSFER AND                                             
002930            (REQ-SOURCE-ACCT-NUMBER = SPACES OR                           
002940             REQ-DEST-ACCT-NUMBER = SPACES)                               
002950         MOVE "SOURCE AND DESTINATION ACCOUNTS REQUIRED" TO               
002960              REJECT-REASON                                               
002970         GO TO 4010-EXIT.                                                 
002980 4010-EXIT.                                                               
002990     EXIT.                                                                

003000 4050-CHECK-ACCT-ACTIVE.                                                  
003010*    EXPECTS THE ACCOUNT ALREADY LOADED INTO ACCT-MASTER-IO.              
003020     IF ACCT-STATUS-ACTIVE                                                
003030         MOVE "Y" TO FOUND-SW                                             
003040     ELSE                                                                 
003050         MOVE "N" TO FOUND-SW.                                            
003060 4050-EXIT.                                                               
003070     EXIT.                                                                

003080 4060-CHECK-SUFFICIENT-FUNDS.                                             
003090*    EXPECTS THE ACCOUNT ALREADY LOADED INTO ACCT-MASTER-IO.              
003100     IF ACCT-BALANCE >= REQ-AMOUNT                                        
003110         MOVE "Y" TO FUNDS-OK-SW                                          
003120     ELSE                                                                 
003130         MOVE "N" TO FUNDS-OK-SW.                                         
003140 4060-EXIT.                                                               
003150     EXIT.                                                                

003160 4700-FIND-ACCOUNT-BY-NUMBER.                                             
003170*    SCANS ACCOUNT-TABLE FOR SRCH-ACCT-NUMBER.  ON A HIT                  
003180*    LEAVES THE RECORD IN ACCT-MASTER-IO AND THE POSITION IN              
003190*    ACCT-SRCH-IX.                                                        
003200     MOVE "N" TO FOUND-SW.                                                
003210     IF ACCT-TBL-COUNT = 0                                                
003220         GO TO 4700-EXIT.                                                 
003230     SET ACCT-SRCH-IX TO 1.                                               
003240 4710-FIND-SCAN.                                                          
003250     MOVE TBL-ACCT-RECORD (ACCT-SRCH-IX) TO ACCT-MASTER-IO.               
003260     IF ACCT-NUMBER = SRCH-ACCT-NUMBER                                    
003270         MOVE "Y" TO FOUND-SW                                             
003280         GO TO 4700-EXIT.                                                 
003290     SET ACCT-SRCH-IX UP BY 1.                                            
003300     IF ACCT-SRCH-IX > ACCT-TBL-COUNT                                     
003310         GO TO 4700-EXIT.                                                 
003320     GO TO 4710-FIND-SCAN.                                                
003330 4700-EXIT.                                                               
003340     EXIT.                                                                

003350 4100-POST-DEPOSIT.                                                       
003360     MOVE REQ-DEST-ACCT-NUMBER TO SRCH-ACCT-NUMBER.                       
003370     PERFORM 4700-FIND-ACCOUNT-BY-NUMBER THRU 4700-EXIT.                  
003380     IF NOT RECORD-WAS-FOUND                                              
003390         MOVE "DESTINATION ACCOUNT NOT FOUND" TO                          
003400              REJECT-REASON                                               
003410         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
003420         GO TO 4100-EXIT.                                                 
003430     PERFORM 4050-CHECK-ACCT-ACTIVE THRU 4050-EXIT.                       
003440     IF NOT RECORD-WAS-FOUND                                              
003450         MOVE "DESTINATION ACCOUNT NOT ACTIVE" TO                         
003460              REJECT-REASON                                               
003470         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
003480         GO TO 4100-EXIT.                                                 
003490     ADD REQ-AMOUNT TO ACCT-BALANCE.                                      
003500     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-SRCH-IX).               
003510     PERFORM 5000-WRITE-TXN-RECORD THRU 5000-EXIT.                        
003520     ADD 1 TO TXN-POSTED-OK.                                              
003530     ADD 1 TO TXN-DEP-CNT.                                                
003540     ADD REQ-AMOUNT TO TXN-DEP-TOT.                                       
003550     ADD REQ-AMOUNT TO TXN-GRAND-TOT.                                     
003560     PERFORM 6500-WRITE-TXN-DETAIL-LINE THRU 6500-EXIT.                   
003570 4100-EXIT.                                                               
003580     EXIT.                                                                

003590 4200-POST-WITHDRAWAL.                                                    
003600     MOVE REQ-SOURCE-ACCT-NUMBER TO SRCH-ACCT-NUMBER.                     
003610     PERFORM 4700-FIND-ACCOUNT-BY-NUMBER THRU 4700-EXIT.                  
003620     IF NOT RECORD-WAS-FOUND                                              
003630         MOVE "SOURCE ACCOUNT NOT FOUND" TO REJECT-REASON                 
003640         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
003650         GO TO 4200-EXIT.                                                 
003660     PERFORM 4050-CHECK-ACCT-ACTIVE THRU 4050-EXIT.                       
003670     IF NOT RECORD-WAS-FOUND                                              
003680         MOVE "SOURCE ACCOUNT NOT ACTIVE" TO REJECT-REASON                
003690         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
003700         GO TO 4200-EXIT.                                                 
003710     PERFORM 4060-CHECK-SUFFICIENT-FUNDS THRU 4060-EXIT.                  
003720     IF NOT SUFFICIENT-FUNDS                                              
003730         MOVE "INSUFFICIENT FUNDS" TO REJECT-REASON                       
003740         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
003750         GO TO 4200-EXIT.                                                 
003760     SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE.                               
003770     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-SRCH-IX).               
003780     PERFORM 5000-WRITE-TXN-RECORD THRU 5000-EXIT.                        
003790     ADD 1 TO TXN-POSTED-OK.                                              
003800     ADD 1 TO TXN-WD-CNT.                                                 
003810     ADD REQ-AMOUNT TO TXN-WD-TOT.                                        
003820     ADD REQ-AMOUNT TO TXN-GRAND-TOT.                                     
003830     PERFORM 6500-WRITE-TXN-DETAIL-LINE THRU 6500-EXIT.                   
003840 4200-EXIT.                                                               
003850     EXIT.                                                                

003860 4300-POST-TRANSFER.                                                      
003870*    NEITHER ACCOUNT IS UPDATED UNLESS BOTH VALIDATE - NO                 
003880*    PARTIAL POSTING.                                                     
003890     MOVE REQ-SOURCE-ACCT-NUMBER TO SRCH-ACCT-NUMBER.                     
003900     PERFORM 4700-FIND-ACCOUNT-BY-NUMBER THRU 4700-EXIT.                  
003910     MOVE FOUND-SW TO SRC-FOUND-SW.                                       
003920     IF NOT SOURCE-ACCT-FOUND                                             
003930         MOVE "SOURCE ACCOUNT NOT FOUND" TO REJECT-REASON                 
003940         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
003950         GO TO 4300-EXIT.                                                 
003960     SET SRC-POS TO ACCT-SRCH-IX.                                         
003970     PERFORM 4050-CHECK-ACCT-ACTIVE THRU 4050-EXIT.                       
003980     MOVE FOUND-SW TO SRC-ACTIVE-SW.                                      
003990     IF NOT SOURCE-ACCT-ACTIVE                                            
004000         MOVE "SOURCE ACCOUNT NOT ACTIVE" TO REJECT-REASON                
004010         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
004020         GO TO 4300-EXIT.                                                 
004030     PERFORM 4060-CHECK-SUFFICIENT-FUNDS THRU 4060-EXIT.                  
004040     IF NOT SUFFICIENT-FUNDS                                              
004050         MOVE "INSUFFICIENT FUNDS" TO REJECT-REASON                       
004060         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
004070         GO TO 4300-EXIT.                                                 
004080     MOVE REQ-DEST-ACCT-NUMBER TO SRCH-ACCT-NUMBER.                       
004090     PERFORM 4700-FIND-ACCOUNT-BY-NUMBER THRU 4700-EXIT.                  
004100     MOVE FOUND-SW TO DST-FOUND-SW.                                       
004110     IF NOT DEST-ACCT-FOUND                                               
004120         MOVE "DESTINATION ACCOUNT NOT FOUND" TO                          
004130              REJECT-REASON                                               
004140         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
004150         GO TO 4300-EXIT.                                                 
004160     SET DST-POS TO ACCT-SRCH-IX.                                         
004170     PERFORM 4050-CHECK-ACCT-ACTIVE THRU 4050-EXIT.                       
004180     MOVE FOUND-SW TO DST-ACTIVE-SW.                                      
004190     IF NOT DEST-ACCT-ACTIVE                                              
004200         MOVE "DESTINATION ACCOUNT NOT ACTIVE" TO                         
004210              REJECT-REASON                                               
004220         PERFORM 6900-REJECT-TXN-REQUEST THRU 6900-EXIT                   
004230         GO TO 4300-EXIT.                                                 
004240*    BOTH SIDES VALIDATED - POST THE MOVEMENT.                            
004250     SET ACCT-IX TO SRC-POS.                                              
004260     MOVE TBL-ACCT-RECORD (ACCT-IX) TO ACCT-MASTER-IO.                    
004270     SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE.                               
004280     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-IX).                    
004290     SET ACCT-IX TO DST-POS.                                              
004300     MOVE TBL-ACCT-RECORD (ACCT-IX) TO ACCT-MASTER-IO.                    
004310     ADD REQ-AMOUNT TO ACCT-BALANCE.                                      
004320     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-IX).                    
004330     PERFORM 5000-WRITE-TXN-RECORD THRU 5000-EXIT.                        
004340     ADD 1 TO TXN-POSTED-OK.                                              
004350     ADD 1 TO TXN-TR-CNT.                                                 
004360     ADD REQ-AMOUNT TO TXN-TR-TOT.                                        
004370     ADD REQ-AMOUNT TO TXN-GRAND-TOT.                                     
004380     PERFORM 6500-WRITE-TXN-DETAIL-LINE THRU 6500-EXIT.                   
004390 4300-EXIT.                                                               
004400     EXIT.                                                                

004410 5000-WRITE-TXN-RECORD.                                                   
004420     ADD 1 TO TXN-NEXT-ID.                                                
004430     MOVE SPACES TO TXN-LOG-IO.                                           
004440     MOVE TXN-NEXT-ID TO TXN-ID.                                          
004450     MOVE REQ-TYPE TO TXN-TYPE.                                           
004460     MOVE REQ-AMOUNT TO TXN-AMOUNT.                                       
004470     STRING RUN-DATE "000000" DELIMITED BY SIZE                           
004480         INTO TXN-DATE.                                                   
004490     MOVE REQ-SOURCE-ACCT-NUMBER TO TXN-SOURCE-ACCT-NUMBER.               
004500     MOVE REQ-DEST-ACCT-NUMBER TO TXN-DEST-ACCT-NUMBER.                   
004510     WRITE TXN-LOG-IO.                                                    
004520 5000-EXIT.                                                               
004530     EXIT.                                                                

004540 6500-WRITE-TXN-DETAIL-LINE.                                              
004550*    REACHED ONLY ON THE ACCEPTED PATH - THE REJECTED PATH HAS            
004560*    ITS OWN SELF-CONTAINED WRITE IN 6900-REJECT-TXN-REQUEST.             
004570     MOVE SPACES TO REPORT-LINE.                                          
004580     MOVE TXN-NEXT-ID TO DTL-TXN-ID.                                      
004590     MOVE REQ-TYPE TO DTL-TYPE.                                           
004600     MOVE REQ-SOURCE-ACCT-NUMBER TO DTL-SOURCE.                           
004610     MOVE REQ-DEST-ACCT-NUMBER TO DTL-DEST.                               
004620     MOVE REQ-AMOUNT TO DTL-AMOUNT.                                       
004630     MOVE "ACCEPTED" TO DTL-RESULT.                                       
004640     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
004650 6500-EXIT.                                                               
004660     EXIT.                                                                

004670 6900-REJECT-TXN-REQUEST.                                                 
004680     ADD 1 TO TXN-POSTED-RJ.                                              
004690     MOVE SPACES TO REPORT-LINE.                                          
004700     MOVE ZEROS TO DTL-TXN-ID.                                            
004710     MOVE REQ-TYPE TO DTL-TYPE.                                           
004720     MOVE REQ-SOURCE-ACCT-NUMBER TO DTL-SOURCE.                           
004730     MOVE REQ-DEST-ACCT-NUMBER TO DTL-DEST.                               
004740     MOVE REQ-AMOUNT TO DTL-AMOUNT.                                       
004750     MOVE "REJECTED" TO DTL-RESULT.                                       
004760     MOVE REJECT-REASON TO DTL-REASON.                                    
004770     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
004780 6900-EXIT.                                                               
004790     EXIT.                                                                

004800 7000-CONTROL-BREAK-REPORT.                                               
004810     CLOSE TXN-LOG-FILE.                                                  
004820     MOVE "DEPOSIT   " TO BREAK-TYPE.                                     
004830     PERFORM 7100-SCAN-ONE-TYPE THRU 7100-EXIT.                           
004840     MOVE "WITHDRAWAL" TO BREAK-TYPE.                                     
004850     PERFORM 7100-SCAN-ONE-TYPE THRU 7100-EXIT.                           
004860     MOVE "TRANSFER  " TO BREAK-TYPE.                                     
004870     PERFORM 7100-SCAN-ONE-TYPE THRU 7100-EXIT.                           
004880     MOVE SPACES TO REPORT-LINE.                                          
004890     MOVE "GRAND TOTAL POSTED" TO BRK-LABEL.                              
004900     MOVE TXN-GRAND-TOT TO BRK-TOTAL.                                     
004910     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
004920     CLOSE RUN-REPORT-FILE.                                               
004930     CLOSE TXN-REQUEST-FILE.                                              
004940 7000-EXIT.                                                               
004950     EXIT.                                                                

004960 7100-SCAN-ONE-TYPE.                                                      
004970     MOVE 0 TO BREAK-CNT.                                                 
004980     MOVE 0 TO BREAK-TOT.                                                 
004990     OPEN INPUT TXN-LOG-FILE.                                             
005000     IF FS-TXNLOG NOT = "00" AND FS-TXNLOG NOT = "35"                     
005010         DISPLAY "BANK04 - CANNOT REOPEN TRANSACTION LOG - "              
005020                 FS-TXNLOG                                                
005030         STOP RUN.                                                        
005040     IF FS-TXNLOG = "35"                                                  
005050         GO TO 7130-SCAN-DONE.                                            
005060 7110-SCAN-LOOP.                                                          
005070     READ TXN-LOG-FILE AT END GO TO 7120-SCAN-EOF.                        
005080     IF TXN-TYPE = BREAK-TYPE                                             
005090         ADD 1 TO BREAK-CNT                                               
005100         ADD TXN-AMOUNT TO BREAK-TOT.                                     
005110     GO TO 7110-SCAN-LOOP.                                                
005120 7120-SCAN-EOF.                                                           
005130     CLOSE TXN-LOG-FILE.                                                  
005140 7130-SCAN-DONE.                                                          
005150     MOVE SPACES TO REPORT-LINE.                                          
005160     MOVE "CONTROL TOTAL BY TYPE" TO BRK-LABEL.                           
005170     MOVE BREAK-TYPE TO BRK-TYPE.                                         
005180     MOVE BREAK-CNT TO BRK-COUNT.                                         
005190     MOVE BREAK-TOT TO BRK-TOTAL.                                         
005200     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
005210 7100-EXIT.                                                               
005220     EXIT.                                                                

005230 8000-REWRITE-ACCOUNT-MASTER.                                             
005240     OPEN OUTPUT ACCT-MASTER-FILE.                                        
005250     IF FS-ACCTMST NOT = "00"                                             
005260         DISPLAY "BANK04 - CANNOT REWRITE ACCOUNT MASTER - "              
005270                 FS-ACCTMST                                               
005280         STOP RUN.                                                        
005290     IF ACCT-TBL-COUNT = 0                                                
005300         GO TO 8020-REWRITE-DONE.                                         
005310     SET ACCT-IX TO 1.                                                    
005320 8010-REWRITE-LOOP.                                                       
005330     MOVE TBL-ACCT-RECORD (ACCT-IX) TO ACCT-MASTER-IO.                    
005340     WRITE ACCT-MASTER-IO.                                                
005350     SET ACCT-IX UP BY 1.                                                 
005360     IF ACCT-IX > ACCT-TBL-COUNT                                          
005370         GO TO 8020-REWRITE-DONE.                                         
005380     GO TO 8010-REWRITE-LOOP.                                             
005390 8020-REWRITE-DONE.                                                       
005400     CLOSE ACCT-MASTER-FILE.                                              
005410 8000-EXIT.                                                               
005420     EXIT.                                                                

