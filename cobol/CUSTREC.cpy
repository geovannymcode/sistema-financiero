000100*****************************************************************         
000110* CUSTREC                                                       *         
000120* CUSTOMER MASTER RECORD LAYOUT                                 *         
000130* UNIZARBANK - DIVISION DE SISTEMAS DE INFORMACION               *        
000140*****************************************************************         
000150* THIS COPYBOOK DEFINES ONE ENTRY OF THE CUSTOMER MASTER FILE.            
000160* ONE ENTRY EXISTS FOR EVERY CUSTOMER ONBOARDED THROUGH THE               
000170* CUSTOMER MAINTENANCE RUN (PROGRAM BANK02).  THE MASTER IS A             
000180* SEQUENTIAL FILE - THERE IS NO ALTERNATE INDEX ON THIS SITE'S            
000190* COBOL RUNTIME, SO ALL LOOKUPS ARE DONE BY LOADING THE WHOLE             
000200* FILE INTO A WORKING-STORAGE TABLE AND SCANNING IT IN MEMORY.            
000210* SEE BANK02 PARAGRAPH 0300-LOAD-CUSTOMER-MASTER.                         
000220*                                                                         
000230* CHANGE HISTORY FOR THIS COPYBOOK                                        
000240*   RH  02/14/87  ORIGINAL LAYOUT FOR CUSTOMER MAINTENANCE PROJ.          
000250*   RH  06/03/87  ADDED CUST-IDENTIFICATION-TYPE/NUMBER PER               
000260*                 REQUEST FROM COMPLIANCE (CR-87-041).                    
000270*   DO  11/20/89  WIDENED CUST-EMAIL TO 50 CHARACTERS - OLD 30            
000280*                 CHAR FIELD TRUNCATED LONGER ADDRESSES.                  
000290*   SM  01/09/95  ADDED CUST-CREATED-AT / CUST-UPDATED-AT                 
000300*                 TIMESTAMPS (CCYYMMDDHHMMSS) FOR AUDIT TRAIL.            
000310*   TW  08/22/98  Y2K REMEDIATION - CONFIRMED ALL DATE FIELDS             
000320*                 ARE ALREADY FULL 4-DIGIT CENTURY, NO CHANGE             
000330*                 REQUIRED TO THIS COPYBOOK.  SEE Y2K-98-119.             
000340*   DO  04/02/03  REDEFINED BIRTH DATE AND TIMESTAMPS INTO                
000350*                 COMPONENT PARTS FOR THE AGE-CALCULATION                 
000360*                 ROUTINE ADDED TO BANK02 (CR-03-007).                    
000370*****************************************************************         
000380 01  CUST-RECORD.                                                         
000390*--------------------------------------------------------------*          
000400*    SURROGATE CUSTOMER ID - ASSIGNED SEQUENTIALLY ON CREATE.   *         
000410*--------------------------------------------------------------*          
000420     05  CUST-ID                    PIC 9(09).                            
000430*--------------------------------------------------------------*          
000440*    IDENTIFICATION DOCUMENT TYPE/NUMBER (CC, CE, PASSPORT).   *          
000450*--------------------------------------------------------------*          
000460     05  CUST-IDENTIFICATION-TYPE   PIC X(10).                            
000470     05  CUST-IDENTIFICATION-NUMBER PIC X(20).                            
000480*--------------------------------------------------------------*          
000490*    CUSTOMER NAME - EACH PART MUST BE AT LEAST 2 CHARACTERS.  *          
000500*--------------------------------------------------------------*          
000510     05  CUST-FIRST-NAME            PIC X(30).                            
000520     05  CUST-LAST-NAME             PIC X(30).                            
000530*--------------------------------------------------------------*          
000540*    EMAIL ADDRESS - MUST BE UNIQUE ACROSS THE CUSTOMER MASTER.*          
000550*--------------------------------------------------------------*          
000560     05  CUST-EMAIL                 PIC X(50).                            
000570*--------------------------------------------------------------*          
000580*    BIRTH DATE, FORMAT CCYYMMDD.  MUST BE IN THE PAST.        *          
000590*--------------------------------------------------------------*          
000600     05  CUST-BIRTH-DATE            PIC 9(08).                            
000610     05  CUST-BIRTH-DATE-R  REDEFINES CUST-BIRTH-DATE.                    
000620         10  CUST-BIRTH-CC          PIC 9(02).                            
000630         10  CUST-BIRTH-YY          PIC 9(02).                            
000640         10  CUST-BIRTH-MM          PIC 9(02).                            
000650         10  CUST-BIRTH-DD          PIC 9(02).                            
000660*--------------------------------------------------------------*          
000670*    AUDIT TIMESTAMPS - CCYYMMDDHHMMSS, STAMPED BY BANK02.     *          
000680*--------------------------------------------------------------*          
000690     05  CUST-CREATED-AT            PIC 9(14).                            
000700     05  CUST-CREATED-AT-R REDEFINES CUST-CREATED-AT.                     
000710         10  CUST-CREATED-DATE      PIC 9(08).                            
000720         10  CUST-CREATED-TIME      PIC 9(06).                            
000730     05  CUST-UPDATED-AT            PIC 9(14).                            
000740     05  CUST-UPDATED-AT-R REDEFINES CUST-UPDATED-AT.                     
000750         10  CUST-UPDATED-DATE      PIC 9(08).                            
000760         10  CUST-UPDATED-TIME      PIC 9(06).                            
000770*--------------------------------------------------------------*          
000780*    RESERVE FOR FUTURE USE - KEEPS RECORD ON A ROUND BOUNDARY.*          
000790*--------------------------------------------------------------*          
000800     05  FILLER                     PIC X(15).                            

