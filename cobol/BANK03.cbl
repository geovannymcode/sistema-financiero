000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BANK03.                                                   
000120 AUTHOR.        R HERRANZ.                                                
000130 INSTALLATION.  UNIZARBANK - DIVISION DE INFORMATICA.                     
000140 DATE-WRITTEN.  03/02/87.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*****************************************************************         
000180* BANK03 - ACCOUNT MAINTENANCE RUN                              *         
000190*****************************************************************         
000200* READS THE ACCOUNT-REQUEST-FILE AND APPLIES EACH OPEN,                   
000210* CHANGE-STATUS OR CANCEL REQUEST AGAINST THE ACCOUNT MASTER.             
000220* THE MASTER IS LOADED INTO ACCOUNT-TABLE AT THE START OF                 
000230* THE RUN (SEQUENTIAL FILE, NO ISAM SUPPORT ON THIS SITE'S                
000240* RUNTIME) AND REWRITTEN IN FULL AT THE END.  CUSTOMER MASTER             
000250* IS SCANNED READ-ONLY TO VALIDATE THE OWNING CUSTOMER ON OPEN.           
000260*                                                                         
000270* CHANGE HISTORY                                                          
000280*   RH  03/02/87  ORIGINAL - OPEN ACTION ONLY.                            
000290*   RH  06/03/87  VALIDATE OWNING CUSTOMER AGAINST CUSTREC                
000300*                 BEFORE OPENING THE ACCOUNT (CR-87-041).                 
000310*   DO  02/17/90  ADDED CHANGE-STATUS AND CANCEL ACTIONS AND              
000320*                 THE ZERO-BALANCE GUARD ON CANCELLATION                  
000330*                 (CR-90-018).                                            
000340*   SM  01/09/95  ADDED ACCT-CREATED-AT/ACCT-UPDATED-AT                   
000350*                 TIMESTAMP STAMPING.                                     
000360*   TW  09/14/98  Y2K REMEDIATION - TIMESTAMP FIELDS CONFIRMED            
000370*                 FULL CENTURY, NO CHANGE REQUIRED.  Y2K-98-119.          
000380*   DO  04/02/03  REWROTE THE ACCOUNT NUMBER GENERATOR (4500) TO          
000390*                 USE THE DIVIDE-REMAINDER DIGIT ROUTINE BELOW            
000400*                 INSTEAD OF THE OLD SEQUENTIAL-SUFFIX SCHEME -           
000410*                 REQUESTED BY AUDIT SO ACCOUNT NUMBERS COULD             
000420*                 NOT BE GUESSED IN SEQUENCE (CR-03-007).  NOTE           
000430*                 PER AUDIT MEMO THIS ROUTINE DOES NOT RETRY ON           
000440*                 A COLLISION - ACCEPTED RISK, SEE MEMO ON FILE.          
000450*****************************************************************         

000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     CLASS VALID-DIGITS IS "0123456789"                                   
000510     UPSI-0 ON  STATUS IS TRACE-REJECTS                                   
000520            OFF STATUS IS NO-TRACE.                                       

000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550     SELECT ACCT-REQUEST-FILE ASSIGN TO "ACCTREQI"                        
000560         ORGANIZATION IS SEQUENTIAL                                       
000570         FILE STATUS IS FS-ACCTREQ.                                       

000580     SELECT OPTIONAL ACCT-MASTER-FILE ASSIGN TO "ACCTMAST"                
000590         ORGANIZATION IS SEQUENTIAL                                       
000600         FILE STATUS IS FS-ACCTMST.                                       

000610     SELECT OPTIONAL CUST-MASTER-FILE ASSIGN TO "CUSTMAST"                
000620         ORGANIZATION IS SEQUENTIAL                                       
000630         FILE STATUS IS FS-CUSTMST.                                       

000640     SELECT RUN-REPORT-FILE ASSIGN TO "RUNRPT"                            
000650         ORGANIZATION IS SEQUENTIAL                                       
000660         FILE STATUS IS FS-REPORT.                                        

000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690 FD  ACCT-REQUEST-FILE                                                    
000700     LABEL RECORD STANDARD.                                               
000710 01  ACCT-REQUEST-IN.                                                     
000720     COPY ACCTREQ.                                                        

000730 FD  ACCT-MASTER-FILE                                                     
000740     LABEL RECORD STANDARD.                                               
000750 01  ACCT-MASTER-IO.                                                      
000760     COPY ACCTREC.                                                        

000770 FD  CUST-MASTER-FILE                                                     
000780     LABEL RECORD STANDARD.                                               
000790 01  CUST-MASTER-IN.                                                      
000800     COPY CUSTREC.                                                        

000810 FD  RUN-REPORT-FILE                                                      
000820     LABEL RECORD STANDARD.                                               
000830 01  RUN-REPORT-RECORD           PIC X(133).                              

000840 WORKING-STORAGE SECTION.                                                 
000850 77  FS-ACCTREQ                  PIC X(02).                               
000860 77  FS-ACCTMST                  PIC X(02).                               
000870 77  FS-CUSTMST                  PIC X(02).                               
000880 77  FS-REPORT                   PIC X(02).                               
000890 77  EOF-ACCTREQ              PIC X(01) VALUE "N".                        
000900     88  NO-MORE-ACCT-REQUESTS       VALUE "Y".                           

000910*--------------------------------------------------------------*          
000920*    IN-MEMORY IMAGE OF THE ACCOUNT MASTER.                    *          
000930*--------------------------------------------------------------*          
000940 01  ACCOUNT-TABLE.                                                       
000950     05  ACCT-TBL-ENTRY OCCURS 10000 TIMES                                
000960                            INDEXED BY ACCT-IX ACCT-SRCH-IX.              
000970         10  TBL-ACCT-RECORD  PIC X(100).                                 
000980 01  ACCOUNT-TABLE-R REDEFINES ACCOUNT-TABLE.                             
000990     05  ACCT-TBL-BYTES       PIC X(1000000).                             

001000 77  ACCT-TBL-COUNT           PIC 9(07) COMP VALUE 0.                     
001010 77  ACCT-NEXT-ID             PIC 9(09) COMP VALUE 0.                     
001020 77  FOUND-SW                 PIC X(01) VALUE "N".                        
001030     88  RECORD-WAS-FOUND            VALUE "Y".                           
001040 77  CUST-FOUND-SW            PIC X(01) VALUE "N".                        
001050     88  CUSTOMER-WAS-FOUND          VALUE "Y".                           

001060*--------------------------------------------------------------*          
001070*    RUN DATE, BROKEN INTO COMPONENTS - USED WHEN STAMPING     *          
001080*    TIMESTAMPS ON OPEN/CHANGE-STATUS/CANCEL.                  *          
001090*--------------------------------------------------------------*          
001100 01  RUN-DATE-AREA            PIC 9(08).                                  
001110 01  RUN-DATE-AREA-R REDEFINES RUN-DATE-AREA.                             
001120     05  RUN-DATE-CCYY        PIC 9(04).                                  
001130     05  RUN-DATE-MM          PIC 9(02).                                  
001140     05  RUN-DATE-DD          PIC 9(02).                                  

001150*--------------------------------------------------------------*          
001160*    ACCOUNT NUMBER GENERATOR WORK AREA (PARAGRAPH 4500).      *          
001170*    8 PSEUDO-RANDOM DIGITS BUILT ONE AT A TIME BY DIVIDING    *          
001180*    THE SECONDS/HUNDREDTHS OF THE TIME-OF-DAY CLOCK BY A      *          
001190*    RUNNING SEED AND KEEPING THE REMAINDER - NO FUNCTION      *          
001200*    RANDOM IS AVAILABLE ON THIS SITE'S COMPILER RELEASE.      *          
001210*--------------------------------------------------------------*          
001220 01  ACCTNO-WORK.                                                         
001230     05  ACCTNO-SEED          PIC 9(09) COMP.                             
001240     05  ACCTNO-DIGIT-IX      PIC 9(02) COMP.                             
001250     05  ACCTNO-QUOTIENT      PIC 9(09) COMP.                             
001260     05  ACCTNO-REMAINDER     PIC 9(09) COMP.                             
001270     05  ACCTNO-DIGITS        PIC 9(08).                                  
001280 01  ACCTNO-WORK-R REDEFINES ACCTNO-WORK.                                 
001290     05  FILLER                  PIC X(04).                               
001300     05  FILLER                  PIC X(02).                               
001310     05  FILLER                  PIC X(04).                               
001320     05  FILLER                  PIC X(04).                               
001330     05  ACCTNO-DIGITS-TBL OCCURS 8 TIMES                                 
001340                                 PIC 9(01).                               
001350 01  ACCTNO-PREFIX            PIC X(02).                                  
001360 01  TIME-OF-DAY              PIC 9(08).                                  

001370 01  REJECT-REASON            PIC X(35) VALUE SPACES.                     

001380 01  REPORT-LINE              PIC X(133).                                 
001390 01  REPORT-DETAIL REDEFINES REPORT-LINE.                                 
001400     05  DTL-ACTION           PIC X(13).                                  
001410     05  DTL-ACCT-NUMBER      PIC X(10).                                  
001420     05  FILLER                  PIC X(02).                               
001430     05  DTL-TYPE             PIC X(08).                                  
001440     05  FILLER                  PIC X(02).                               
001450     05  DTL-RESULT           PIC X(10).                                  
001460     05  DTL-REASON           PIC X(35).                                  
001470     05  FILLER                  PIC X(53).                               

001480 LINKAGE SECTION.                                                         
001490 01  RUN-DATE                 PIC 9(08).                                  
001500*    ACCEPTANCE/REJECTION COUNTERS - ACCUMULATED DIRECTLY IN              
001510*    THESE PARAMETERS AS THE RUN PROGRESSES AND READ BY BANK01            
001520*    ON RETURN.  NO SEPARATE WORKING-STORAGE COPY IS KEPT.                
001530 01  ACCT-OPENED-OK           PIC 9(07) COMP.                             
001540 01  ACCT-OPENED-RJ           PIC 9(07) COMP.                             
001550 01  ACCT-CHANGED-OK          PIC 9(07) COMP.                             
001560 01  ACCT-CHANGED-RJ          PIC 9(07) COMP.                             
001570 01  ACCT-CANCEL-OK           PIC 9(07) COMP.                             
001580 01  ACCT-CANCEL-RJ           PIC 9(07) COMP.                             

001590 PROCEDURE DIVISION USING RUN-DATE                                        
001600                           ACCT-OPENED-OK  ACCT-OPENED-RJ                 
001610                           ACCT-CHANGED-OK ACCT-CHANGED-RJ                
001620                           ACCT-CANCEL-OK  ACCT-CANCEL-RJ.                
001630 0100-MAIN-CONTROL.                                                       
001640     PERFORM 0200-INITIALIZE THRU 0200-EXIT.                              
001650     PERFORM 0300-LOAD-ACCOUNT-MASTER THRU 0300-EXIT.                     
001660     PERFORM 3000-PROCESS-ACCT-REQUESTS THRU 3000-EXIT                    
001670         UNTIL NO-MORE-ACCT-REQUESTS.                                     
001680     PERFORM 8000-REWRITE-ACCOUNT-MASTER THRU 8000-EXIT.                  
001690     EXIT PROGRAM.                                                        

001700 0200-INITIALIZE.                                                         
001710     MOVE 0 TO ACCT-OPENED-OK  ACCT-OPENED-RJ.                            
001720     MOVE 0 TO ACCT-CHANGED-OK ACCT-CHANGED-RJ.                           
001730     MOVE 0 TO ACCT-CANCEL-OK  ACCT-CANCEL-RJ.                            
001740     MOVE 0 TO ACCT-TBL-COUNT.                                            
001750     MOVE 0 TO ACCT-NEXT-ID.                                              
001760     MOVE RUN-DATE TO RUN-DATE-AREA.                                      
001770     MOVE FUNCTION CURRENT-DATE (9:8) TO TIME-OF-DAY.                     
001780     COMPUTE ACCTNO-SEED = TIME-OF-DAY + 7.                               
001790     OPEN EXTEND RUN-REPORT-FILE.                                         
001800     IF FS-REPORT NOT = "00"                                              
001810         DISPLAY "BANK03 - CANNOT EXTEND RUN-REPORT - "                   
001820                 FS-REPORT                                                
001830         STOP RUN.                                                        
001840     MOVE SPACES TO REPORT-LINE.                                          
001850     MOVE "ACCOUNT MAINTENANCE DETAIL" TO DTL-ACTION.                     
001860     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
001870     OPEN INPUT ACCT-REQUEST-FILE.                                        
001880     IF FS-ACCTREQ NOT = "00"                                             
001890         DISPLAY "BANK03 - CANNOT OPEN ACCT-REQUEST - "                   
001900                 FS-ACCTREQ                                               
001910         STOP RUN.                                                        
001920 0200-EXIT.                                                               
001930     EXIT.                                                                

001940 0300-LOAD-ACCOUNT-MASTER.                                                
001950     OPEN INPUT ACCT-MASTER-FILE.                                         
001960     IF FS-ACCTMST NOT = "00" AND FS-ACCTMST NOT = "35"                   
001970         DISPLAY "BANK03 - CANNOT OPEN ACCOUNT MASTER - "                 
001980                 FS-ACCTMST                                               
001990         STOP RUN.                                                        
002000     IF FS-ACCTMST = "35"                                                 
002010         GO TO 0300-EXIT.                                                 
002020 0310-LOAD-LOOP.                                                          
002030     READ ACCT-MASTER-FILE AT END GO TO 0320-LOAD-DONE.                   
002040     ADD 1 TO ACCT-TBL-COUNT.                                             
002050     SET ACCT-IX TO ACCT-TBL-COUNT.                                       
002060     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-IX).                    
002070     IF ACCT-ID > ACCT-NEXT-ID                                            
002080         MOVE ACCT-ID TO ACCT-NEXT-ID.                                    
002090     GO TO 0310-LOAD-LOOP.                                                
002100 0320-LOAD-DONE.                                                          
002110     CLOSE ACCT-MASTER-FILE.                                              
002120 0300-EXIT.                                                               
002130     EXIT.                                                                

002140 3000-PROCESS-ACCT-REQUESTS.                                              
002150     READ ACCT-REQUEST-FILE                                               
002160         AT END MOVE "Y" TO EOF-ACCTREQ.                                  
002170     IF NOT NO-MORE-ACCT-REQUESTS                                         
002180         MOVE SPACES TO REJECT-REASON                                     
002190         EVALUATE TRUE                                                    
002200             WHEN ACCT-REQ-IS-OPEN                                        
002210                 PERFORM 4000-OPEN-ACCOUNT THRU 4000-EXIT                 
002220             WHEN ACCT-REQ-IS-CHANGE-STATUS                               
002230                 PERFORM 5000-CHANGE-ACCT-STATUS THRU 5000-EXIT           
002240             WHEN ACCT-REQ-IS-CANCEL                                      
002250                 PERFORM 6000-CANCEL-ACCOUNT THRU 6000-EXIT               
002260             WHEN OTHER                                                   
002270                 MOVE "INVALID REQUEST ACTION" TO                         
002280                      REJECT-REASON                                       
002290         END-EVALUATE.                                                    
002300 3000-EXIT.                                                               
002310     EXIT.                                                                

002320 4000-OPEN-ACCOUNT.                                                       
002330     PERFORM 4100-FIND-CUSTOMER-BY-ID THRU 4100-EXIT.                     
002340     IF NOT CUSTOMER-WAS-FOUND                                            
002350         MOVE "OWNING CUSTOMER NOT FOUND" TO REJECT-REASON                
002360         PERFORM 6900-REJECT-ACCT-REQUEST THRU 6900-EXIT                  
002370         GO TO 4000-EXIT.                                                 
002380     PERFORM 4500-GENERATE-ACCT-NUMBER THRU 4500-EXIT.                    
002390     ADD 1 TO ACCT-NEXT-ID.                                               
002400     ADD 1 TO ACCT-TBL-COUNT.                                             
002410     SET ACCT-IX TO ACCT-TBL-COUNT.                                       
002420     MOVE SPACES TO ACCT-MASTER-IO.                                       
002430     MOVE ACCT-NEXT-ID       TO ACCT-ID.                                  
002440     MOVE ACCT-REQ-ACCT-TYPE    TO ACCT-TYPE.                             
002450     MOVE ACCTNO-PREFIX      TO ACCT-NUMBER-PREFIX.                       
002460     MOVE ACCTNO-DIGITS      TO ACCT-NUMBER-SEQ.                          
002470     MOVE "ACTIVE    "          TO ACCT-STATUS.                           
002480     MOVE 0                     TO ACCT-BALANCE.                          
002490     IF ACCT-REQ-GMF-EXEMPT = "Y" OR ACCT-REQ-GMF-EXEMPT = "N"            
002500         MOVE ACCT-REQ-GMF-EXEMPT TO ACCT-GMF-EXEMPT                      
002510     ELSE                                                                 
002520         MOVE "N" TO ACCT-GMF-EXEMPT.                                     
002530     MOVE ACCT-REQ-CUST-ID      TO ACCT-CUSTOMER-ID.                      
002540     STRING RUN-DATE "000000" DELIMITED BY SIZE                           
002550         INTO ACCT-CREATED-AT.                                            
002560     MOVE ACCT-CREATED-AT       TO ACCT-UPDATED-AT.                       
002570     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-IX).                    
002580     ADD 1 TO ACCT-OPENED-OK.                                             
002590     MOVE "OPEN"          TO DTL-ACTION.                                  
002600     MOVE ACCT-NUMBER     TO DTL-ACCT-NUMBER.                             
002610     MOVE ACCT-TYPE       TO DTL-TYPE.                                    
002620     MOVE "ACCEPTED"      TO DTL-RESULT.                                  
002630     MOVE SPACES          TO DTL-REASON.                                  
002640     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
002650 4000-EXIT.                                                               
002660     EXIT.                                                                

002670 4100-FIND-CUSTOMER-BY-ID.                                                
002680     MOVE "N" TO CUST-FOUND-SW.                                           
002690     OPEN INPUT CUST-MASTER-FILE.                                         
002700     IF FS-CUSTMST NOT = "00" AND FS-CUSTMST NOT = "35"                   
002710         DISPLAY "BANK03 - CANNOT OPEN CUSTOMER MASTER - "                
002720                 FS-CUSTMST                                               
002730         STOP RUN.                                                        
002740     IF FS-CUSTMST = "35"                                                 
002750         GO TO 4100-EXIT.                                                 
002760 4110-CUST-SCAN.                                                          
002770     READ CUST-MASTER-FILE AT END GO TO 4120-CUST-SCAN-DONE.              
002780     IF CUST-ID = ACCT-REQ-CUST-ID                                        
002790         MOVE "Y" TO CUST-FOUND-SW                                        
002800         GO TO 4120-CUST-SCAN-DONE.                                       
002810     GO TO 4110-CUST-SCAN.                                                
002820 4120-CUST-SCAN-DONE.                                                     
002830     CLOSE CUST-MASTER-FILE.                                              
002840 4100-EXIT.                                                               
002850     EXIT.                                                                

002860 4500-GENERATE-ACCT-NUMBER.                                               
002870*    2-DIGIT TYPE PREFIX PLUS 8 PSEUDO-RANDOM DIGITS - NO                 
002880*    UNIQUENESS RETRY (SEE CHANGE HISTORY, CR-03-007).                    
002890     IF ACCT-REQ-ACCT-TYPE = "SAVINGS "                                   
002900         MOVE "53" TO ACCTNO-PREFIX                                       
002910     ELSE                                                                 
002920         MOVE "33" TO ACCTNO-PREFIX.                                      
002930     MOVE 1 TO ACCTNO-DIGIT-IX.                                           
002940 4510-DIGIT-LOOP.                                                         
002950     ADD ACCT-TBL-COUNT TO ACCTNO-SEED.                                   
002960     ADD ACCTNO-DIGIT-IX TO ACCTNO-SEED.                                  
002970     DIVIDE ACCTNO-SEED BY 97 GIVING ACCTNO-QUOTIENT                      
002980         REMAINDER ACCTNO-REMAINDER.                                      
002990     DIVIDE ACCTNO-REMAINDER BY 10 GIVING ACCTNO-QUOTIENT                 
003000         REMAINDER ACCTNO-REMAINDER.                                      
003010     MOVE ACCTNO-REMAINDER TO                                             
003020         ACCTNO-DIGITS-TBL (ACCTNO-DIGIT-IX).                             
003030     COMPUTE ACCTNO-SEED = ACCTNO-SEED * 31 + 17.                         
003040     ADD 1 TO ACCTNO-DIGIT-IX.                                            
003050     IF ACCTNO-DIGIT-IX <= 8                                              
003060         GO TO 4510-DIGIT-LOOP.                                           
003070     MOVE ACCTNO-DIGITS TO ACCT-NUMBER-SEQ.                               
003080 4500-EXIT.                                                               
003090     EXIT.                                                                

003100 5000-CHANGE-ACCT-STATUS.                                                 
003110     PERFORM 5100-FIND-ACCOUNT-BY-ID THRU 5100-EXIT.                      
003120     IF NOT RECORD-WAS-FOUND                                              
003130         MOVE "ACCOUNT NOT FOUND" TO REJECT-REASON                        
003140         PERFORM 6900-REJECT-ACCT-REQUEST THRU 6900-EXIT                  
003150         GO TO 5000-EXIT.                                                 
003160     IF ACCT-REQ-NEW-STATUS = "CANCELLED "                                
003170         PERFORM 5100-CHECK-ZERO-BALANCE THRU 5100-CZ-EXIT                
003180         IF REJECT-REASON NOT = SPACES                                    
003190             PERFORM 6900-REJECT-ACCT-REQUEST THRU 6900-EXIT              
003200             GO TO 5000-EXIT.                                             
003210     MOVE ACCT-REQ-NEW-STATUS TO ACCT-STATUS.                             
003220     STRING RUN-DATE "000000" DELIMITED BY SIZE                           
003230         INTO ACCT-UPDATED-AT.                                            
003240     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-IX).                    
003250     ADD 1 TO ACCT-CHANGED-OK.                                            
003260     MOVE "CHANGE-STATUS" TO DTL-ACTION.                                  
003270     MOVE ACCT-NUMBER     TO DTL-ACCT-NUMBER.                             
003280     MOVE ACCT-TYPE       TO DTL-TYPE.                                    
003290     MOVE "ACCEPTED"      TO DTL-RESULT.                                  
003300     MOVE SPACES          TO DTL-REASON.                                  
003310     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
003320 5000-EXIT.                                                               
003330     EXIT.                                                                

003340 5100-FIND-ACCOUNT-BY-ID.                                                 
003350     MOVE "N" TO FOUND-SW.                                                
003360     IF ACCT-TBL-COUNT = 0                                                
003370         GO TO 5100-EXIT.                                                 
003380     SET ACCT-SRCH-IX TO 1.                                               
003390 5110-FIND-SCAN.                                                          
003400     MOVE TBL-ACCT-RECORD (ACCT-SRCH-IX) TO ACCT-MASTER-IO.               
003410     IF ACCT-ID = ACCT-REQ-ACCT-ID                                        
003420         MOVE "Y" TO FOUND-SW                                             
003430         SET ACCT-IX TO ACCT-SRCH-IX                                      
003440         GO TO 5100-EXIT.                                                 
003450     SET ACCT-SRCH-IX UP BY 1.                                            
003460     IF ACCT-SRCH-IX > ACCT-TBL-COUNT                                     
003470         GO TO 5100-EXIT.                                                 
003480     GO TO 5110-FIND-SCAN.                                                
003490 5100-EXIT.                                                               
003500     EXIT.                                                                

003510 5100-CHECK-ZERO-BALANCE.                                                 
003520     IF ACCT-BALANCE NOT = 0                                              
003530         MOVE "CANNOT CANCEL - NON-ZERO BALANCE" TO                       
003540              REJECT-REASON.                                              
003550 5100-CZ-EXIT.                                                            
003560     EXIT.                                                                

003570 6000-CANCEL-ACCOUNT.                                                     
003580     PERFORM 5100-FIND-ACCOUNT-BY-ID THRU 5100-EXIT.                      
003590     IF NOT RECORD-WAS-FOUND                                              
003600         MOVE "ACCOUNT NOT FOUND" TO REJECT-REASON                        
003610         PERFORM 6900-REJECT-ACCT-REQUEST THRU 6900-EXIT                  
003620         GO TO 6000-EXIT.                                                 
003630     PERFORM 5100-CHECK-ZERO-BALANCE THRU 5100-CZ-EXIT.                   
003640     IF REJECT-REASON NOT = SPACES                                        
003650         PERFORM 6900-REJECT-ACCT-REQUEST THRU 6900-EXIT                  
003660         GO TO 6000-EXIT.                                                 
003670     MOVE "CANCELLED " TO ACCT-STATUS.                                    
003680     STRING RUN-DATE "000000" DELIMITED BY SIZE                           
003690         INTO ACCT-UPDATED-AT.                                            
003700     MOVE ACCT-MASTER-IO TO TBL-ACCT-RECORD (ACCT-IX).                    
003710     ADD 1 TO ACCT-CANCEL-OK.                                             
003720     MOVE "CANCEL"        TO DTL-ACTION.                                  
003730     MOVE ACCT-NUMBER     TO DTL-ACCT-NUMBER.                             
003740     MOVE ACCT-TYPE       TO DTL-TYPE.                                    
003750     MOVE "ACCEPTED"      TO DTL-RESULT.                                  
003760     MOVE SPACES          TO DTL-REASON.                                  
003770     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
003780 6000-EXIT.                                                               
003790     EXIT.                                                                

003800 6900-REJECT-ACCT-REQUEST.                                                
003810     EVALUATE TRUE                                                        
003820         WHEN ACCT-REQ-IS-OPEN                                            
003830             ADD 1 TO ACCT-OPENED-RJ                                      
003840         WHEN ACCT-REQ-IS-CHANGE-STATUS                                   
003850             ADD 1 TO ACCT-CHANGED-RJ                                     
003860         WHEN ACCT-REQ-IS-CANCEL                                          
003870             ADD 1 TO ACCT-CANCEL-RJ                                      
003880     END-EVALUATE.                                                        
003890     MOVE ACCT-REQ-ACTION     TO DTL-ACTION.                              
003900     MOVE SPACES              TO DTL-ACCT-NUMBER.                         
003910     MOVE ACCT-REQ-ACCT-TYPE  TO DTL-TYPE.                                
003920     MOVE "REJECTED"          TO DTL-RESULT.                              
003930     MOVE REJECT-REASON    TO DTL-REASON.                                 
003940     WRITE RUN-REPORT-RECORD FROM REPORT-LINE.                            
003950 6900-EXIT.                                                               
003960     EXIT.                                                                

003970 8000-REWRITE-ACCOUNT-MASTER.                                             
003980     OPEN OUTPUT ACCT-MASTER-FILE.                                        
003990     IF FS-ACCTMST NOT = "00"                                             
004000         DISPLAY "BANK03 - CANNOT REWRITE ACCOUNT MASTER - "              
004010                 FS-ACCTMST                                               
004020         STOP RUN.                                                        
004030     IF ACCT-TBL-COUNT = 0                                                
004040         GO TO 8020-REWRITE-DONE.                                         
004050     SET ACCT-IX TO 1.                                                    
004060 8010-REWRITE-LOOP.                                                       
004070     MOVE TBL-ACCT-RECORD (ACCT-IX) TO ACCT-MASTER-IO.                    
004080     WRITE ACCT-MASTER-IO.                                                
004090     SET ACCT-IX UP BY 1.                                                 
004100     IF ACCT-IX > ACCT-TBL-COUNT                                          
004110         GO TO 8020-REWRITE-DONE.                                         
004120     GO TO 8010-REWRITE-LOOP.                                             
004130 8020-REWRITE-DONE.                                                       
004140     CLOSE ACCT-MASTER-FILE.                                              
004150     CLOSE ACCT-REQUEST-FILE.                                             
004160     CLOSE RUN-REPORT-FILE.                                               
004170 8000-EXIT.                                                               
004180     EXIT.                                                                

