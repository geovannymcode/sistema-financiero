000100*****************************************************************         
000110* TXNREQ                                                        *         
000120* TRANSACTION REQUEST RECORD LAYOUT (BATCH INPUT TO BANK04)     *         
000130* UNIZARBANK - DIVISION DE SISTEMAS DE INFORMACION               *        
000140*****************************************************************         
000150* ONE ENTRY PER DEPOSIT, WITHDRAWAL OR TRANSFER TO BE POSTED.             
000160* READ IN INPUT SEQUENCE - THE POSTING PROGRAM DOES NOT                   
000170* RESEQUENCE OR SORT THIS FILE.                                           
000180*                                                                         
000190* CHANGE HISTORY FOR THIS COPYBOOK                                        
000200*   DO  02/17/90  ORIGINAL LAYOUT, WRITTEN ALONGSIDE THE                  
000210*                 TRANSFER-POSTING WORK IN BANK04 (CR-90-018).            
000220*   TW  09/14/98  Y2K REMEDIATION - NO DATE FIELDS ON THIS                
000230*                 RECORD, NO CHANGE REQUIRED.  Y2K-98-119.                
000240*****************************************************************         
000250 01  TXN-REQUEST.                                                         
000260*--------------------------------------------------------------*          
000270*    REQUESTED TRANSACTION TYPE.                                *         
000280*--------------------------------------------------------------*          
000290     05  REQ-TYPE                   PIC X(10).                            
000300         88  REQ-TYPE-DEPOSIT       VALUE "DEPOSIT   ".                   
000310         88  REQ-TYPE-WITHDRAWAL    VALUE "WITHDRAWAL".                   
000320         88  REQ-TYPE-TRANSFER      VALUE "TRANSFER  ".                   
000330*--------------------------------------------------------------*          
000340*    REQUESTED AMOUNT - MUST BE GREATER THAN ZERO.              *         
000350*--------------------------------------------------------------*          
000360     05  REQ-AMOUNT                 PIC S9(11)V99.                        
000370*--------------------------------------------------------------*          
000380*    REQUIRED FOR WITHDRAWAL/TRANSFER.                          *         
000390*--------------------------------------------------------------*          
000400     05  REQ-SOURCE-ACCT-NUMBER     PIC X(10).                            
000410*--------------------------------------------------------------*          
000420*    REQUIRED FOR DEPOSIT/TRANSFER.                             *         
000430*--------------------------------------------------------------*          
000440     05  REQ-DEST-ACCT-NUMBER       PIC X(10).                            
000450*--------------------------------------------------------------*          
000460*    RESERVE FOR FUTURE USE.                                    *         
000470*--------------------------------------------------------------*          
000480     05  FILLER                     PIC X(07).                            

